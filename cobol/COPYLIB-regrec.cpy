000010*----------------------------------------------------------------*
000020* COPYLIB REGREC
000030* STATIONERS' HALL REGISTER RECORD LAYOUTS - THE RAW TABULAR
000040* ROW AS TRANSCRIBED FROM THE SCANNED REGISTER, THE RENAMED
000050* WORKING RECORD REGCLEAN BUILDS FROM IT, AND THE EXPORT ROW
000060* WRITTEN FOR THE DATABASE LOAD.
000070*
000080* MAINTENANCE LOG
000090* 04/25/24 RPRICE   TICKET PP-135  ORIGINAL LAYOUT FOR THE
000100*                   REGISTER-BATCH JOB.
000110*----------------------------------------------------------------*
000120 01  REGISTER-HEADER-ROW.
000130     05  RHR-COL-1               PIC X(20).
000140     05  RHR-COL-2               PIC X(20).
000150     05  RHR-COL-3               PIC X(20).
000160     05  RHR-COL-4               PIC X(20).
000170     05  RHR-COL-5               PIC X(20).
000180     05  RHR-COL-6               PIC X(20).
000181 01  REGISTER-HEADER-ROW-TBL REDEFINES REGISTER-HEADER-ROW.
000182     05  RHR-COL-ENTRY           PIC X(20) OCCURS 6 TIMES.
000190*----------------------------------------------------------------*
000200 01  REGISTER-RAW-ROW.
000210     05  RRR-YEAR                PIC X(10).
000220     05  RRR-BLOCK               PIC X(10).
000230     05  RRR-PAGE                PIC X(06).
000240     05  RRR-LINE                PIC X(06).
000250     05  RRR-TITLE               PIC X(120).
000260     05  RRR-PUBLISHER           PIC X(60).
000261     05  FILLER                  PIC X(10).
000270*----------------------------------------------------------------*
000280 01  REGISTER-INPUT-RECORD.
000290     05  RIR-REGISTER            PIC X(10).
000300     05  RIR-BLOCK               PIC X(10).
000310     05  RIR-PAGE                PIC X(06).
000320     05  RIR-LINE                PIC X(06).
000330     05  RIR-TITLE               PIC X(120).
000340     05  RIR-PUBLISHER           PIC X(60).
000341     05  FILLER                  PIC X(10).
000350*----------------------------------------------------------------*
000360 01  REGISTER-EXPORT-RECORD.
000370     05  RER-ID                  PIC X(16).
000380     05  RER-REGISTER            PIC X(10).
000390     05  RER-BLOCK               PIC X(10).
000400     05  RER-PAGE                PIC X(06).
000410     05  RER-LINE                PIC X(06).
000420     05  RER-TITLE               PIC X(120).
000430     05  RER-PUBLISHER           PIC X(60).
000440     05  RER-CREATOR             PIC X(60).
000450     05  RER-CLEAN-TITLE         PIC X(120).
000460     05  FILLER                  PIC X(20).
000470*----------------------------------------------------------------*
