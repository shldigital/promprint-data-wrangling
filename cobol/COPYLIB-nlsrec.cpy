000010*----------------------------------------------------------------*
000020* COPYLIB NLSREC
000030* NLS CATALOGUE EXTRACT - RAW AND CLEANED RECORD LAYOUTS.
000040*
000050* NLS-RAW-RECORD HOLDS ONE CATALOGUE ENTRY AS IT ARRIVES FROM
000060* THE LIBRARY - FIFTEEN FIELDS, EACH CARRYING ITS OWN
000070* "LABEL: VALUE" TEXT.  NLS-CLEAN-RECORD IS THE SAME ENTRY
000080* AFTER THE LABELS ARE STRIPPED AND THE TITLE/DATE FIELDS ARE
000090* DERIVED (SEE NLSCLEAN PARAGRAPHS 2300 AND 2600).
000100*
000110* MAINTENANCE LOG
000120* 03/11/24 RPRICE   TICKET PP-118  ORIGINAL LAYOUT FOR THE
000130*                   PROMPRINT NLS CLEANUP JOB, BUILT FROM THE
000140*                   OLD CLAIMS-RECORD COPYBOOK.
000150* 04/02/24 RPRICE   TICKET PP-124  ADDED MIN-DATE/MAX-DATE
000160*                   PRESENCE SWITCHES - THE OLD PROTOTYPE'S
000170*                   "MISSING VALUE" MARKER HAS NO COBOL EQUIVALENT.
000180*----------------------------------------------------------------*
000190 01  NLS-RAW-RECORD.
000200     05  NRR-TITLE-LBL           PIC X(140).
000210     05  NRR-CREATOR-LBL         PIC X(80).
000220     05  NRR-TYPE-LBL            PIC X(50).
000230     05  NRR-PUBLISHER-LBL       PIC X(80).
000240     05  NRR-DATE-LBL            PIC X(60).
000250     05  NRR-LANGUAGE-LBL        PIC X(40).
000260     05  NRR-FORMAT-LBL          PIC X(50).
000270     05  NRR-RELATION-LBL        PIC X(60).
000280     05  NRR-RIGHTS-LBL          PIC X(60).
000290     05  NRR-IDENTIFIER-LBL      PIC X(60).
000300     05  NRR-DESCRIPTION-LBL     PIC X(100).
000310     05  NRR-SUBJECT-LBL         PIC X(80).
000320     05  NRR-COVERAGE-LBL        PIC X(60).
000330     05  NRR-CONTRIBUTOR-LBL     PIC X(80).
000340     05  NRR-SOURCE-LBL          PIC X(60).
000341     05  FILLER                  PIC X(10).
000350*----------------------------------------------------------------*
000360 01  NLS-CLEAN-RECORD.
000370     05  NCR-RECORD-ID           PIC X(12).
000380     05  NCR-TITLE               PIC X(120).
000390     05  NCR-CREATOR             PIC X(60).
000400     05  NCR-TYPE                PIC X(30).
000410     05  NCR-PUBLISHER           PIC X(60).
000420     05  NCR-DATE                PIC X(40).
000430     05  NCR-MIN-DATE            PIC 9(04) VALUE ZERO.
000440     05  NCR-MIN-DATE-SW         PIC X(01) VALUE 'N'.
000450         88  NCR-MIN-DATE-KNOWN          VALUE 'Y'.
000460         88  NCR-MIN-DATE-MISSING        VALUE 'N'.
000470     05  NCR-MAX-DATE            PIC 9(04) VALUE ZERO.
000480     05  NCR-MAX-DATE-SW         PIC X(01) VALUE 'N'.
000490         88  NCR-MAX-DATE-KNOWN          VALUE 'Y'.
000500         88  NCR-MAX-DATE-MISSING        VALUE 'N'.
000510     05  NCR-LANGUAGE            PIC X(20).
000520     05  NCR-FORMAT              PIC X(30).
000530     05  NCR-RELATION            PIC X(40).
000540     05  NCR-RIGHTS              PIC X(40).
000550     05  NCR-IDENTIFIER          PIC X(40).
000560     05  NCR-DESCRIPTION         PIC X(80).
000570     05  NCR-SUBJECT             PIC X(60).
000580     05  NCR-COVERAGE            PIC X(40).
000590     05  NCR-CONTRIBUTOR         PIC X(60).
000600     05  NCR-SOURCE              PIC X(40).
000610     05  NCR-CLEAN-TITLE         PIC X(120).
000620     05  FILLER                  PIC X(20).
000630*----------------------------------------------------------------*
