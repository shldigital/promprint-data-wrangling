000010*================================================================*
000020* PROGRAM NAME:    REGCLEAN
000030* ORIGINAL AUTHOR: R. PRICE
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/25/24 R. PRICE       TICKET PP-135 CREATED - CLEANS UP THE
000090*                         TRANSCRIBED STATIONERS' HALL REGISTER
000100*                         EXTRACTS THE SAME WAY NLSCLEAN CLEANS
000110*                         THE LIBRARY CATALOGUE EXTRACTS, BUT
000120*                         THE REGISTER FILE IS COMMA-SEPARATED
000130*                         WITH A HEADER ROW INSTEAD OF NLS'S
000140*                         HEADERLESS TAB FORMAT.
000150* 05/02/24 R. PRICE       TICKET PP-137 HEADER ROW IS NOW
000160*                         VALIDATED COLUMN-BY-COLUMN BEFORE ANY
000170*                         DATA IS READ - A RESCAN OF THE PDFS
000180*                         LAST MONTH SILENTLY DROPPED THE
000190*                         "LINE NUMBER" COLUMN AND WE DID NOT
000200*                         NOTICE UNTIL THE LOAD FAILED.
000210* 07/29/24 R. PRICE       TICKET PP-139 EXPORT FILE NOW OPENS
000220*                         WITH ITS OWN COLUMN-HEADER ROW - THE
000230*                         LOAD JOB WAS MATCHING COLUMNS BY
000240*                         POSITION AND HAD NOTHING TO CHECK
000250*                         POSITION AGAINST.
000260*================================================================*
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.  REGCLEAN.
000290 AUTHOR.        R. PRICE.
000300 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000310 DATE-WRITTEN.  04/25/24.
000320 DATE-COMPILED.
000330 SECURITY.      NON-CONFIDENTIAL.
000340*================================================================*
000350 ENVIRONMENT DIVISION.
000360*----------------------------------------------------------------*
000370 CONFIGURATION SECTION.
000380*----------------------------------------------------------------*
000390 SOURCE-COMPUTER. IBM-3096.
000400 OBJECT-COMPUTER. IBM-3096.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     UPSI-0 ON STATUS IS WS-DEBUG-SWITCH-ON.
000440*----------------------------------------------------------------*
000450 INPUT-OUTPUT SECTION.
000460*----------------------------------------------------------------*
000470 FILE-CONTROL.
000480     SELECT REGISTER-INPUT-FILE ASSIGN TO WS-REG-FILE-NAME
000490       ORGANIZATION IS SEQUENTIAL
000500       FILE STATUS  IS REG-INPUT-STATUS.
000510*
000520     SELECT REGISTER-EXPORT-FILE ASSIGN TO WS-REG-EXPORT-NAME
000530       ORGANIZATION IS SEQUENTIAL
000540       FILE STATUS  IS REG-EXPORT-STATUS.
000550*================================================================*
000560 DATA DIVISION.
000570 FILE SECTION.
000580*----------------------------------------------------------------*
000590 FD  REGISTER-INPUT-FILE.
000600*     RECORDING MODE IS F
000610*     LABEL RECORDS ARE STANDARD
000620*     COMMA-SEPARATED, ONE HEADER ROW FOLLOWED BY DATA ROWS.
000630 01  REGISTER-INPUT-LINE.
000640     05  REGISTER-INPUT-TEXT         PIC X(396).
000650     05  FILLER                      PIC X(04).
000660*----------------------------------------------------------------*
000670 FD  REGISTER-EXPORT-FILE.
000680*     RECORDING MODE IS F
000690*     LABEL RECORDS ARE STANDARD
000700 01  REGISTER-EXPORT-LINE.
000710     05  REGISTER-EXPORT-TEXT        PIC X(496).
000720     05  FILLER                      PIC X(04).
000730*----------------------------------------------------------------*
000740 WORKING-STORAGE SECTION.
000750*----------------------------------------------------------------*
000760 COPY REGREC.
000770*----------------------------------------------------------------*
000780 COPY TTLPARM.
000790*---------------- FILE STATUS / SWITCHES --------------------------*
000800 01  WS-SWITCHES-MISC-FIELDS.
000810     05  REG-INPUT-STATUS            PIC X(02).
000820         88  REG-INPUT-OK                       VALUE '00'.
000830         88  REG-INPUT-AT-EOF                   VALUE '10'.
000840     05  REG-EXPORT-STATUS           PIC X(02).
000850         88  REG-EXPORT-OK                      VALUE '00'.
000860     05  REG-INPUT-EOF-SW            PIC X(01) VALUE 'N'.
000870         88  REG-INPUT-EOF                       VALUE 'Y'.
000880     05  WS-DEBUG-SWITCH-ON          PIC X(01) VALUE 'N'.
000890     05  WS-HEADER-VALID-SW          PIC X(01) VALUE 'Y'.
000900         88  WS-HEADER-VALID                     VALUE 'Y'.
000910         88  WS-HEADER-INVALID                   VALUE 'N'.
000920 01  WS-SWITCHES-COMBINED-VIEW REDEFINES WS-SWITCHES-MISC-FIELDS.
000930     05  FILLER                      PIC X(02).
000940     05  FILLER                      PIC X(02).
000950     05  WS-SWITCHES-COMBINED        PIC X(03).
000960*---------------- FILE-NAME WORK AREAS -------------------------------*
000970 01  WS-REG-FILE-NAME                PIC X(80).
000980 01  WS-REG-EXPORT-NAME              PIC X(80).
000990 01  WS-REG-INPUT-STEM               PIC X(60).
001000*---------------- HEADER-VALIDATION WORK AREA ------------------------*
001010 01  WS-EXPECTED-HEADERS.
001020     05  FILLER                      PIC X(20) VALUE
001030                                           'Register Year'.
001040     05  FILLER                      PIC X(20) VALUE
001050                                           'Register Block'.
001060     05  FILLER                      PIC X(20) VALUE
001070                                           'Page in PDF'.
001080     05  FILLER                      PIC X(20) VALUE
001090                                           'Line number'.
001100     05  FILLER                      PIC X(20) VALUE
001110                                           'Book Title'.
001120     05  FILLER                      PIC X(20) VALUE
001130                                           'Publisher'.
001140 01  WS-EXPECTED-HEADERS-TBL REDEFINES WS-EXPECTED-HEADERS.
001150     05  WS-EXPECTED-HEADER-ENTRY    PIC X(20) OCCURS 6 TIMES.
001160 01  WS-HEADER-SUBSCRIPTS.
001170     05  WS-HDR-NDX                  PIC S9(02) USAGE IS COMP.
001180*---------------- ROW WORK AREAS --------------------------------------*
001190 01  WS-ROW-NUMBER                   PIC S9(07) USAGE IS COMP
001200                                                 VALUE ZERO.
001210 01  WS-ROW-EDIT                     PIC ZZZZZZ9.
001220*----------------------------------------------------------------*
001230 PROCEDURE DIVISION.
001240*----------------------------------------------------------------*
001250 0000-MAIN-PROCESSING.
001260*----------------------------------------------------------------*
001270     ACCEPT WS-REG-FILE-NAME FROM CONSOLE.
001280     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001290     IF WS-HEADER-INVALID
001300         DISPLAY 'REGCLEAN - ERROR - REGISTER FILE HEADER '
001310                 'DOES NOT MATCH EXPECTED COLUMNS: '
001320                 'Register Year, Register Block, '
001330                 'Page in PDF, Line number, Book Title, '
001340                 'Publisher'
001350     ELSE
001360         MOVE ZERO TO WS-ROW-NUMBER
001370         READ REGISTER-INPUT-FILE
001380             AT END SET REG-INPUT-EOF TO TRUE
001390         END-READ
001400         PERFORM 2000-PROCESS-REGISTER-FILE THRU 2000-EXIT
001410             UNTIL REG-INPUT-EOF
001420     END-IF.
001430     PERFORM 3000-CLOSE-FILES THRU 3000-EXIT.
001440     GOBACK.
001450*----------------------------------------------------------------*
001460 1000-OPEN-FILES.
001470*----------------------------------------------------------------*
001480     OPEN INPUT REGISTER-INPUT-FILE.
001490     IF NOT REG-INPUT-OK
001500         DISPLAY 'REGCLEAN - ERROR OPENING REGISTER FILE: '
001510                 WS-REG-FILE-NAME
001520         SET WS-HEADER-INVALID TO TRUE
001530     ELSE
001540         READ REGISTER-INPUT-FILE
001550             AT END
001560                 DISPLAY 'REGCLEAN - ERROR - EMPTY REGISTER '
001570                         'FILE'
001580                 SET WS-HEADER-INVALID TO TRUE
001590         END-READ
001600         PERFORM 1100-VALIDATE-HEADERS THRU 1100-EXIT
001610         IF WS-HEADER-VALID
001620             PERFORM 1200-BUILD-EXPORT-NAME THRU 1200-EXIT
001630             OPEN OUTPUT REGISTER-EXPORT-FILE
001640             PERFORM 1250-WRITE-EXPORT-HEADER THRU 1250-EXIT       PP-139
001650         END-IF
001660     END-IF.
001670 1000-EXIT.
001680     EXIT.
001690*----------------------------------------------------------------*
001700* COLUMN-HEADING VALIDATION IS AN EXACT STRING MATCH ON ALL SIX
001710* EXPECTED NAMES, IN ORDER; ANY MISS ABORTS THE RUN.
001720*----------------------------------------------------------------*
001730 1100-VALIDATE-HEADERS.                                           PP-137  
001740*----------------------------------------------------------------*
001750     MOVE SPACES TO REGISTER-HEADER-ROW.
001760     UNSTRING REGISTER-INPUT-LINE DELIMITED BY ','
001770         INTO RHR-COL-1, RHR-COL-2, RHR-COL-3,
001780              RHR-COL-4, RHR-COL-5, RHR-COL-6.
001790     SET WS-HEADER-VALID TO TRUE.
001800     PERFORM 1110-COMPARE-ONE-HEADER THRU 1110-EXIT
001810         VARYING WS-HDR-NDX FROM 1 BY 1 UNTIL WS-HDR-NDX > 6.
001820 1100-EXIT.
001830     EXIT.
001840*----------------------------------------------------------------*
001850 1110-COMPARE-ONE-HEADER.                                         PP-137  
001860*----------------------------------------------------------------*
001870     IF RHR-COL-ENTRY(WS-HDR-NDX) NOT =
001880        WS-EXPECTED-HEADER-ENTRY(WS-HDR-NDX)
001890         SET WS-HEADER-INVALID TO TRUE
001900     END-IF.
001910 1110-EXIT.
001920     EXIT.
001930*----------------------------------------------------------------*
001940* EXPORT FILE IS NAMED FROM THE INPUT FILE'S STEM (EVERYTHING
001950* BEFORE THE LAST '.').
001960*----------------------------------------------------------------*
001970 1200-BUILD-EXPORT-NAME.
001980*----------------------------------------------------------------*
001990     MOVE SPACES TO WS-REG-INPUT-STEM.
002000     MOVE WS-REG-FILE-NAME TO WS-REG-INPUT-STEM.
002010     INSPECT WS-REG-INPUT-STEM CONVERTING '.' TO ' '.
002020     MOVE SPACES TO WS-REG-EXPORT-NAME.
002030     STRING WS-REG-INPUT-STEM   DELIMITED BY SPACE
002040            '_export.csv'       DELIMITED BY SIZE
002050         INTO WS-REG-EXPORT-NAME.
002060 1200-EXIT.
002070     EXIT.
002080*----------------------------------------------------------------*
002090* COMMA-SEPARATED COLUMN-HEADER ROW FOR THE EXPORT FILE, WRITTEN  PP-139
002100* ONCE BEFORE THE FIRST DATA ROW.                                 PP-139
002110*----------------------------------------------------------------*
002120 1250-WRITE-EXPORT-HEADER.                                        PP-139
002130*----------------------------------------------------------------*
002140     MOVE SPACES TO REGISTER-EXPORT-LINE.
002150     STRING 'id' DELIMITED BY SIZE ','  DELIMITED BY SIZE
002160            'register' DELIMITED BY SIZE ','  DELIMITED BY SIZE
002170            'block' DELIMITED BY SIZE ','  DELIMITED BY SIZE
002180            'page' DELIMITED BY SIZE ','  DELIMITED BY SIZE
002190            'line' DELIMITED BY SIZE ','  DELIMITED BY SIZE
002200            'title' DELIMITED BY SIZE ','  DELIMITED BY SIZE
002210            'publisher' DELIMITED BY SIZE ','  DELIMITED BY SIZE
002220            'creator' DELIMITED BY SIZE ','  DELIMITED BY SIZE
002230            'clean_title' DELIMITED BY SIZE
002240         INTO REGISTER-EXPORT-LINE.
002250     WRITE REGISTER-EXPORT-LINE.
002260 1250-EXIT.
002270     EXIT.
002280*----------------------------------------------------------------*
002290 2000-PROCESS-REGISTER-FILE.
002300*----------------------------------------------------------------*
002310     PERFORM 2100-RENAME-COLUMNS THRU 2100-EXIT.
002320     PERFORM 2200-CLEAN-TITLE THRU 2200-EXIT.
002330     PERFORM 2300-BUILD-RECORD-ID THRU 2300-EXIT.
002340     PERFORM 2400-WRITE-EXPORT-RECORD THRU 2400-EXIT.
002350     ADD 1 TO WS-ROW-NUMBER.
002360     READ REGISTER-INPUT-FILE
002370         AT END SET REG-INPUT-EOF TO TRUE
002380     END-READ.
002390 2000-EXIT.
002400     EXIT.
002410*----------------------------------------------------------------*
002420* NLS-COLUMNISE HAS NO PART TO PLAY HERE - THE REGISTER FILE
002430* ARRIVES ALREADY COLUMNAR.  THIS PARAGRAPH SPLITS THE RAW ROW
002440* ON COMMAS AND RENAMES EACH COLUMN PER REGISTER-INPUT-RECORD.
002450*----------------------------------------------------------------*
002460 2100-RENAME-COLUMNS.
002470*----------------------------------------------------------------*
002480     MOVE SPACES TO REGISTER-RAW-ROW.
002490     UNSTRING REGISTER-INPUT-LINE DELIMITED BY ','
002500         INTO RRR-YEAR, RRR-BLOCK, RRR-PAGE, RRR-LINE,
002510              RRR-TITLE, RRR-PUBLISHER.
002520     MOVE RRR-YEAR      TO RIR-REGISTER.
002530     MOVE RRR-BLOCK     TO RIR-BLOCK.
002540     MOVE RRR-PAGE      TO RIR-PAGE.
002550     MOVE RRR-LINE      TO RIR-LINE.
002560     MOVE RRR-TITLE     TO RIR-TITLE.
002570     MOVE RRR-PUBLISHER TO RIR-PUBLISHER.
002580 2100-EXIT.
002590     EXIT.
002600*----------------------------------------------------------------*
002610 2200-CLEAN-TITLE.
002620*----------------------------------------------------------------*
002630     MOVE SPACES TO TTL-TITLE-IN.
002640     MOVE RIR-TITLE TO TTL-TITLE-IN.
002650     CALL 'NLSTITLE' USING TTL-TITLE-IN, TTL-CLEAN-TITLE-OUT.
002660 2200-EXIT.
002670     EXIT.
002680*----------------------------------------------------------------*
002690* THE ID IS THE REGISTER VALUE AND 0-BASED ROW NUMBER JOINED
002700* WITH ':' (E.G. "1863:0").
002710*----------------------------------------------------------------*
002720 2300-BUILD-RECORD-ID.
002730*----------------------------------------------------------------*
002740     MOVE WS-ROW-NUMBER TO WS-ROW-EDIT.
002750     MOVE SPACES TO RER-ID.
002760     STRING RIR-REGISTER   DELIMITED BY SPACE
002770            ':'            DELIMITED BY SIZE
002780            WS-ROW-EDIT    DELIMITED BY SIZE
002790         INTO RER-ID.
002800 2300-EXIT.
002810     EXIT.
002820*----------------------------------------------------------------*
002830 2400-WRITE-EXPORT-RECORD.
002840*----------------------------------------------------------------*
002850     MOVE RIR-REGISTER  TO RER-REGISTER.
002860     MOVE RIR-BLOCK     TO RER-BLOCK.
002870     MOVE RIR-PAGE      TO RER-PAGE.
002880     MOVE RIR-LINE      TO RER-LINE.
002890     MOVE RIR-TITLE     TO RER-TITLE.
002900     MOVE RIR-PUBLISHER TO RER-PUBLISHER.
002910     MOVE SPACES        TO RER-CREATOR.
002920     MOVE TTL-CLEAN-TITLE-OUT TO RER-CLEAN-TITLE.
002930     MOVE SPACES TO REGISTER-EXPORT-LINE.
002940     STRING RER-ID          DELIMITED BY SIZE ','  DELIMITED BY SIZE
002950            RER-REGISTER    DELIMITED BY SIZE ','  DELIMITED BY SIZE
002960            RER-BLOCK       DELIMITED BY SIZE ','  DELIMITED BY SIZE
002970            RER-PAGE        DELIMITED BY SIZE ','  DELIMITED BY SIZE
002980            RER-LINE        DELIMITED BY SIZE ','  DELIMITED BY SIZE
002990            RER-TITLE       DELIMITED BY SIZE ','  DELIMITED BY SIZE
003000            RER-PUBLISHER   DELIMITED BY SIZE ','  DELIMITED BY SIZE
003010            RER-CREATOR     DELIMITED BY SIZE ','  DELIMITED BY SIZE
003020            RER-CLEAN-TITLE DELIMITED BY SIZE
003030         INTO REGISTER-EXPORT-LINE.
003040     WRITE REGISTER-EXPORT-LINE.
003050 2400-EXIT.
003060     EXIT.
003070*----------------------------------------------------------------*
003080 3000-CLOSE-FILES.
003090*----------------------------------------------------------------*
003100     CLOSE REGISTER-INPUT-FILE.
003110     IF WS-HEADER-VALID
003120         CLOSE REGISTER-EXPORT-FILE
003130     END-IF.
003140 3000-EXIT.
003150     EXIT.
003160*----------------------------------------------------------------*
