000010*----------------------------------------------------------------*
000020* COPYLIB NLSCFG
000030* NLS CONFIG - THE REGISTER LIST (NAME PLUS YEAR, OR "UNDATED")
000040* AND THE DATE-RANGE TOLERANCE APPLIED WHEN FILTERING EACH
000050* REGISTER.  LOADED ONCE AT THE TOP OF NLSCLEAN (SEE PARAGRAPH
000060* 1000) AND WALKED ONCE PER REGISTER AT PARAGRAPH 4000.  SAME
000070* OCCURS-DEPENDING-ON SHAPE AS THE OLD UNEMT RECORD TABLE.
000080*
000090* MAINTENANCE LOG
000100* 03/20/24 RPRICE   TICKET PP-122  ORIGINAL LAYOUT.
000110* 04/28/24 RPRICE   TICKET PP-136  ADDED THE INPUT-FOLDER STEM SO
000120*                   THE EXPORT FILE NAME (<STEM>_<REGISTER>_
000130*                   EXPORT.TSV) CAN BE BUILT WITHOUT GOING BACK
000140*                   TO THE ROSTER.
000150*----------------------------------------------------------------*
000160 01  NLS-DATE-RANGE               PIC 9(03)V9(02) VALUE ZERO.
000170*
000180 01  NLS-INPUT-FOLDER-STEM        PIC X(20) VALUE SPACES.         PP-136  
000190*
000200 01  NLS-REGISTER-COUNT           PIC S9(03) USAGE IS COMP
000210                                                  VALUE ZERO.
000220*
000230 01  NLS-REGISTER-TABLE.
000240     02  CFG-REGISTER-ENTRY OCCURS 1 TO 50 TIMES
000250             DEPENDING ON NLS-REGISTER-COUNT
000260             INDEXED BY CFG-REGISTER-NDX.
000270         05  CFG-REGISTER-NAME       PIC X(20).
000280         05  CFG-REGISTER-YEAR       PIC 9(04).
000290         05  CFG-REGISTER-YEAR-SW    PIC X(01).
000300             88  CFG-REGISTER-DATED          VALUE 'Y'.
000310             88  CFG-REGISTER-UNDATED        VALUE 'N'.
000311         05  FILLER                  PIC X(05).
000320*----------------------------------------------------------------*
