000010*================================================================*
000020* PROGRAM NAME:    NLSCLEAN
000030* ORIGINAL AUTHOR: R. PRICE
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/11/24 R. PRICE       TICKET PP-118 CREATED - REPLACES THE
000090*                         OLD DESKTOP NLS CLEANUP SCRATCH JOB
000100*                         WITH A PROPER BATCH JOB.
000110* 03/20/24 R. PRICE       TICKET PP-122 CONFIG FILE (PPCFGREG)
000120*                         NOW CARRIES THE REGISTER LIST AND THE
000130*                         DATE-RANGE TOLERANCE INSTEAD OF THEM
000140*                         BEING WIRED INTO THE PROGRAM.
000150* 04/02/24 R. PRICE       TICKET PP-124 MIN-DATE/MAX-DATE NOW
000160*                         CARRY A PRESENCE SWITCH - AN UNDATED
000170*                         RECORD IS NOT THE SAME AS A ZERO YEAR.
000180* 04/18/24 R. PRICE       TICKET PP-131 DATE-RANGE FILTER CLAMPS
000190*                         THE EXPORTED MIN-DATE AT 1678 - THE
000200*                         PROJECT DATABASE CANNOT HOLD AN EARLIER
000210*                         DATE.  CLAMP IS APPLIED TO THE EXPORT
000220*                         COPY ONLY, NOT THE AGGREGATE TABLE, SO
000230*                         A RECORD CLAMPED FOR ONE REGISTER STILL
000240*                         FILTERS CORRECTLY AGAINST THE NEXT.
000250* 04/28/24 R. PRICE       TICKET PP-136 EXPORT FILE NAME NOW
000260*                         BUILT FROM THE CONFIGURED INPUT-FOLDER
000270*                         STEM PLUS THE REGISTER NAME.
000280* 05/06/24 R. PRICE       TICKET PP-138 ROSTER FILE (NLSROSTR)
000290*                         DRIVES THE LIST OF NLS INPUT FILES -
000300*                         COBOL HAS NO WAY TO LIST A DIRECTORY,
000310*                         SO THE JCL STEP AHEAD OF US BUILDS THE
000320*                         ROSTER AND WE JUST WALK IT.
000330* 07/22/24 R. PRICE       TICKET PP-140 EXPORT-FORMAT WAS DROPPING
000340*                         TEN OF THE FIFTEEN CATALOGUE FIELDS FROM
000350*                         THE TSV LINE - STRING NOW CARRIES EVERY
000360*                         FIELD IN NLS-EXPORT-RECORD, AND THE LINE
000370*                         ITSELF WAS WIDENED TO HOLD THEM.
000380* 07/29/24 R. PRICE       TICKET PP-141 TSV EXPORT NOW OPENS WITH
000390*                         A COLUMN-HEADER ROW SO THE LOAD JOB DOES
000400*                         NOT HAVE TO GUESS COLUMN ORDER.
000410*================================================================*
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.  NLSCLEAN.
000440 AUTHOR.        R. PRICE.
000450 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000460 DATE-WRITTEN.  03/11/24.
000470 DATE-COMPILED.
000480 SECURITY.      NON-CONFIDENTIAL.
000490*================================================================*
000500 ENVIRONMENT DIVISION.
000510*----------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530*----------------------------------------------------------------*
000540 SOURCE-COMPUTER. IBM-3096.
000550 OBJECT-COMPUTER. IBM-3096.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 ON STATUS IS WS-DEBUG-SWITCH-ON.
000590*----------------------------------------------------------------*
000600 INPUT-OUTPUT SECTION.
000610*----------------------------------------------------------------*
000620 FILE-CONTROL.
000630     SELECT NLS-ROSTER-FILE ASSIGN TO NLSROSTR
000640       ORGANIZATION IS SEQUENTIAL
000650       FILE STATUS  IS NLS-ROSTER-STATUS.
000660*
000670     SELECT NLS-CONFIG-FILE ASSIGN TO PPCFGREG
000680       ORGANIZATION IS SEQUENTIAL
000690       FILE STATUS  IS NLS-CONFIG-STATUS.
000700*
000710     SELECT NLS-INPUT-FILE ASSIGN TO WS-NLS-FILE-NAME
000720       ORGANIZATION IS SEQUENTIAL
000730       FILE STATUS  IS NLS-INPUT-STATUS.
000740*
000750     SELECT NLS-EXPORT-FILE ASSIGN TO WS-NLS-EXPORT-NAME
000760       ORGANIZATION IS SEQUENTIAL
000770       FILE STATUS  IS NLS-EXPORT-STATUS.
000780*================================================================*
000790 DATA DIVISION.
000800 FILE SECTION.
000810*----------------------------------------------------------------*
000820 FD  NLS-ROSTER-FILE.
000830*     RECORDING MODE IS F
000840*     LABEL RECORDS ARE STANDARD
000850*     ONE NLS INPUT FILE NAME PER RECORD, IN THE ORDER THE FILES
000860*     ARE TO BE PROCESSED.
000870 01  NLS-ROSTER-LINE.
000880     05  NLS-ROSTER-TEXT             PIC X(76).
000890     05  FILLER                      PIC X(04).
000900*----------------------------------------------------------------*
000910 FD  NLS-CONFIG-FILE.
000920*     RECORDING MODE IS F
000930*     LABEL RECORDS ARE STANDARD
000940 01  NLS-CONFIG-LINE                PIC X(80).
000950*----------------------------------------------------------------*
000960 FD  NLS-INPUT-FILE.
000970*     RECORDING MODE IS F
000980*     LABEL RECORDS ARE STANDARD
000990*     ONE CATALOGUE ENTRY PER LINE, 15 TAB-SEPARATED "LABEL:
001000*     VALUE" FIELDS; SOME LINES CARRY STRAY TRAILING TABS.
001010 01  NLS-INPUT-LINE.
001020     05  NLS-INPUT-TEXT              PIC X(1996).
001030     05  FILLER                      PIC X(04).
001040*----------------------------------------------------------------*
001050 FD  NLS-EXPORT-FILE.
001060*     RECORDING MODE IS F
001070*     LABEL RECORDS ARE STANDARD
001080 01  NLS-EXPORT-LINE.
001090     05  NLS-EXPORT-TEXT             PIC X(956).                  PP-140  
001100     05  FILLER                      PIC X(04).
001110*----------------------------------------------------------------*
001120 WORKING-STORAGE SECTION.
001130*----------------------------------------------------------------*
001140 COPY NLSREC.
001150*----------------------------------------------------------------*
001160 COPY NLSTBL.
001170*----------------------------------------------------------------*
001180 COPY NLSCFG.
001190*----------------------------------------------------------------*
001200 COPY NLSEXP.
001210*----------------------------------------------------------------*
001220 COPY TTLPARM.
001230*---------------- FILE STATUS / SWITCHES --------------------------*
001240 01  WS-SWITCHES-MISC-FIELDS.
001250     05  NLS-ROSTER-STATUS           PIC X(02).
001260         88  NLS-ROSTER-OK                     VALUE '00'.
001270         88  NLS-ROSTER-AT-EOF                 VALUE '10'.
001280     05  NLS-CONFIG-STATUS           PIC X(02).
001290         88  NLS-CONFIG-OK                     VALUE '00'.
001300         88  NLS-CONFIG-AT-EOF                 VALUE '10'.
001310     05  NLS-INPUT-STATUS            PIC X(02).
001320         88  NLS-INPUT-OK                      VALUE '00'.
001330         88  NLS-INPUT-AT-EOF                  VALUE '10'.
001340     05  NLS-EXPORT-STATUS           PIC X(02).
001350         88  NLS-EXPORT-OK                     VALUE '00'.
001360     05  NLS-ROSTER-EOF-SW           PIC X(01) VALUE 'N'.
001370         88  NLS-ROSTER-EOF                     VALUE 'Y'.
001380     05  NLS-INPUT-EOF-SW            PIC X(01) VALUE 'N'.
001390         88  NLS-INPUT-EOF                      VALUE 'Y'.
001400     05  WS-DEBUG-SWITCH-ON          PIC X(01) VALUE 'N'.
001410     05  WS-KEEP-RECORD-SW           PIC X(01) VALUE 'N'.
001420     05  WS-PREFIX-FOUND-SW          PIC X(01) VALUE 'N'.
001430*---------------- CONFIG-LINE ALTERNATE VIEWS ---------------------*
001440*     THE CONFIG FILE CARRIES THREE KINDS OF LINE (TOLERANCE,
001450*     FOLDER STEM, REGISTER ENTRY) IN THE SAME 80-BYTE RECORD;
001460*     WE REDEFINE THE INCOMING LINE RATHER THAN CARRY THREE
001470*     SEPARATE RECORD AREAS.
001480 01  WS-CONFIG-RATE-VIEW REDEFINES NLS-CONFIG-LINE.
001490     05  WS-CFG-DATE-RANGE-TXT       PIC 9(03)V99.
001500     05  FILLER                      PIC X(75).
001510 01  WS-CONFIG-STEM-VIEW REDEFINES NLS-CONFIG-LINE.
001520     05  WS-CFG-FOLDER-STEM          PIC X(20).
001530     05  FILLER                      PIC X(60).
001540 01  WS-CONFIG-REGISTER-VIEW REDEFINES NLS-CONFIG-LINE.
001550     05  WS-CFG-REG-NAME             PIC X(20).
001560     05  WS-CFG-REG-YEAR-TXT         PIC X(04).
001570     05  WS-CFG-REG-DATED-SW         PIC X(01).
001580     05  FILLER                      PIC X(54).
001590*---------------- FILE-NAME / PREFIX WORK AREAS --------------------*
001600 01  WS-NLS-FILE-NAME                PIC X(80).
001610 01  WS-NLS-EXPORT-NAME              PIC X(80).
001620 01  WS-FILE-PREFIX                  PIC X(08).
001630 01  WS-FILE-COUNT                   PIC S9(05) USAGE IS COMP
001640                                                 VALUE ZERO.
001650 01  WS-ROW-NUMBER                   PIC S9(07) USAGE IS COMP
001660                                                 VALUE ZERO.
001670*---------------- DATE-SCAN WORK AREA -------------------------------*
001680 01  WS-DATE-SCAN-FIELD              PIC X(40).
001690 01  WS-DATE-SCAN-CHARS REDEFINES WS-DATE-SCAN-FIELD.
001700     05  WS-DATE-SCAN-CHAR           PIC X(01) OCCURS 40 TIMES.
001710 01  WS-CIRCA-MARKERS.
001720     05  FILLER                      PIC X(05) VALUE 'circa'.
001730     05  FILLER                      PIC X(05) VALUE 'ca.  '.
001740     05  FILLER                      PIC X(05) VALUE 'ca   '.
001750     05  FILLER                      PIC X(05) VALUE 'c    '.
001760 01  WS-CIRCA-MARKERS-TBL REDEFINES WS-CIRCA-MARKERS.
001770     05  WS-CIRCA-MARKER-ENTRY       PIC X(05) OCCURS 4 TIMES.
001780 01  WS-CIRCA-MARKER-LENGTHS.
001790     05  FILLER                      PIC 9(01) VALUE 5.
001800     05  FILLER                      PIC 9(01) VALUE 3.
001810     05  FILLER                      PIC 9(01) VALUE 2.
001820     05  FILLER                      PIC 9(01) VALUE 1.
001830 01  WS-CIRCA-LEN-TBL REDEFINES WS-CIRCA-MARKER-LENGTHS.
001840     05  WS-CIRCA-MARKER-LEN-ENTRY   PIC 9(01) OCCURS 4 TIMES.
001850 01  WS-DATE-SUBSCRIPTS.
001860     05  WS-DATE-SCAN-IDX            PIC S9(04) USAGE IS COMP.
001870     05  WS-DATE-SCAN-LEN            PIC S9(04) USAGE IS COMP
001880                                                 VALUE 40.
001890     05  WS-MATCH-LEN                PIC S9(02) USAGE IS COMP.
001900     05  WS-MARKER-LEN               PIC S9(02) USAGE IS COMP.
001910     05  WS-AFTER-IDX                PIC S9(04) USAGE IS COMP.
001920     05  WS-SPACE-LEN                PIC S9(02) USAGE IS COMP.
001930     05  WS-DIGIT-TEST-IDX           PIC S9(04) USAGE IS COMP.
001940     05  WS-CIRCA-NDX                PIC S9(02) USAGE IS COMP.
001950 01  WS-DIGITS-OK-SW                 PIC X(01) VALUE 'N'.
001960     88  WS-DIGITS-OK                        VALUE 'Y'.
001970 01  WS-CANDIDATE-YEAR                PIC 9(04).
001980 01  WS-QUESTION-DATE                 PIC 9(04).
001990 01  WS-QUESTION-DATE-SW              PIC X(01) VALUE 'N'.
002000 01  WS-CIRCA-DATE                    PIC 9(04).
002010 01  WS-CIRCA-DATE-SW                 PIC X(01) VALUE 'N'.
002020 01  WS-MIN-UQ-DATE                   PIC 9(04).
002030 01  WS-MIN-UQ-DATE-SW                PIC X(01) VALUE 'N'.
002040 01  WS-MAX-UQ-DATE                   PIC 9(04).
002050 01  WS-MAX-UQ-DATE-SW                PIC X(01) VALUE 'N'.
002060 01  WS-CANDIDATE-VALUE               PIC 9(04).
002070 01  WS-REDUCE-MIN                    PIC 9(04).
002080 01  WS-REDUCE-MIN-SW                 PIC X(01) VALUE 'N'.
002090 01  WS-REDUCE-MAX                    PIC 9(04).
002100 01  WS-REDUCE-MAX-SW                 PIC X(01) VALUE 'N'.
002110*---------------- LABEL-STRIP WORK AREA (NLS-COLUMNISE) ------------*
002120 01  WS-STRIP-IN                      PIC X(140).
002130 01  WS-STRIP-OUT                     PIC X(140).
002140 01  WS-STRIP-SUBSCRIPTS.
002150     05  WS-STRIP-IDX                 PIC S9(04) USAGE IS COMP.
002160     05  WS-COLON-POS                 PIC S9(04) USAGE IS COMP.
002170*---------------- FILE-PREFIX SCAN WORK AREA ------------------------*
002180 01  WS-PFX-SUBSCRIPTS.
002190     05  WS-PFX-IDX                   PIC S9(04) USAGE IS COMP.
002200     05  WS-DOT-POS                   PIC S9(04) USAGE IS COMP.
002210     05  WS-LAST-NONBLANK             PIC S9(04) USAGE IS COMP.
002220*---------------- REGISTER-FILTER WORK AREA -------------------------*
002230 01  WS-MOD-YEAR                      PIC 9(03)V99.
002240 01  WS-FILTER-COUNT                  PIC S9(05) USAGE IS COMP
002250                                                  VALUE ZERO.
002260 01  WS-FILTERED-INDEX-TABLE.
002270     05  WS-FILTERED-INDEX OCCURS 1 TO 99999 TIMES
002280             DEPENDING ON WS-FILTER-COUNT
002290             INDEXED BY WS-FILTER-NDX.
002300         10  WS-FILTERED-AGG-NDX      PIC S9(05) USAGE IS COMP.
002310 01  WS-AGG-NDX                       PIC S9(05) USAGE IS COMP.
002320 01  WS-EXPORT-MIN-DATE                PIC 9(04).
002330 01  WS-EXPORT-MIN-DATE-SW             PIC X(01).
002340 01  WS-EXPORT-MAX-DATE                PIC 9(04).
002350 01  WS-EXPORT-MAX-DATE-SW             PIC X(01).
002360 01  WS-EXPORT-MIN-TEXT                PIC X(10).
002370 01  WS-EXPORT-MAX-TEXT                PIC X(10).
002380*---------------- EDITED DISPLAY FIELDS ------------------------------*
002390 01  WS-COUNT-EDIT                     PIC ZZZZZ9.
002400 01  WS-ROW-EDIT                       PIC ZZZZZ9.
002410*----------------------------------------------------------------*
002420 PROCEDURE DIVISION.
002430*----------------------------------------------------------------*
002440 0000-MAIN-PARAGRAPH.
002450*----------------------------------------------------------------*
002460     PERFORM 1000-READ-CONFIG THRU 1000-EXIT.
002470     PERFORM 1900-OPEN-ROSTER THRU 1900-EXIT.
002480     PERFORM 2000-PROCESS-FILE-ROSTER THRU 2000-EXIT
002490         UNTIL NLS-ROSTER-EOF.
002500     CLOSE NLS-ROSTER-FILE.
002510     IF WS-FILE-COUNT = ZERO
002520         DISPLAY 'NLSCLEAN - ERROR - NO NLS INPUT FILES FOUND '
002530                 'IN ROSTER NLSROSTR - RUN ABORTED'
002540     ELSE
002550         PERFORM 3000-PRINT-TOTAL THRU 3000-EXIT.
002560         PERFORM 4000-PROCESS-REGISTERS THRU 4000-EXIT
002570             VARYING CFG-REGISTER-NDX FROM 1 BY 1
002580             UNTIL CFG-REGISTER-NDX > NLS-REGISTER-COUNT
002590     END-IF.
002600     GOBACK.
002610*----------------------------------------------------------------*
002620* PARAGRAPH 1000 READS THE CONFIG FILE (DATE-RANGE TOLERANCE,
002630* INPUT-FOLDER STEM, REGISTER LIST) INTO NLS-CONFIG (COPYLIB
002640* NLSCFG).
002650*----------------------------------------------------------------*
002660 1000-READ-CONFIG.
002670*----------------------------------------------------------------*
002680     OPEN INPUT NLS-CONFIG-FILE.
002690     READ NLS-CONFIG-FILE
002700         AT END DISPLAY 'NLSCLEAN - ERROR - EMPTY CONFIG FILE'
002710     END-READ.
002720     MOVE WS-CFG-DATE-RANGE-TXT TO NLS-DATE-RANGE.
002730     READ NLS-CONFIG-FILE
002740         AT END DISPLAY 'NLSCLEAN - ERROR - CONFIG MISSING '
002750                        'FOLDER STEM LINE'
002760     END-READ.
002770     MOVE WS-CFG-FOLDER-STEM TO NLS-INPUT-FOLDER-STEM.
002780     MOVE ZERO TO NLS-REGISTER-COUNT.
002790     READ NLS-CONFIG-FILE
002800         AT END SET NLS-CONFIG-AT-EOF TO TRUE
002810     END-READ.
002820     PERFORM 1050-LOAD-ONE-REGISTER THRU 1050-EXIT
002830         UNTIL NLS-CONFIG-AT-EOF.
002840     CLOSE NLS-CONFIG-FILE.
002850 1000-EXIT.
002860     EXIT.
002870*----------------------------------------------------------------*
002880 1050-LOAD-ONE-REGISTER.
002890*----------------------------------------------------------------*
002900     ADD 1 TO NLS-REGISTER-COUNT.
002910     SET CFG-REGISTER-NDX TO NLS-REGISTER-COUNT.
002920     MOVE WS-CFG-REG-NAME     TO CFG-REGISTER-NAME(CFG-REGISTER-NDX).
002930     MOVE WS-CFG-REG-DATED-SW TO CFG-REGISTER-YEAR-SW(CFG-REGISTER-NDX).
002940     IF CFG-REGISTER-DATED(CFG-REGISTER-NDX)
002950         MOVE WS-CFG-REG-YEAR-TXT TO
002960                             CFG-REGISTER-YEAR(CFG-REGISTER-NDX)
002970     ELSE
002980         MOVE ZERO TO CFG-REGISTER-YEAR(CFG-REGISTER-NDX)
002990     END-IF.
003000     READ NLS-CONFIG-FILE
003010         AT END SET NLS-CONFIG-AT-EOF TO TRUE
003020     END-READ.
003030 1050-EXIT.
003040     EXIT.
003050*----------------------------------------------------------------*
003060 1900-OPEN-ROSTER.
003070*----------------------------------------------------------------*
003080     OPEN INPUT NLS-ROSTER-FILE.
003090     READ NLS-ROSTER-FILE
003100         AT END SET NLS-ROSTER-EOF TO TRUE
003110     END-READ.
003120 1900-EXIT.
003130     EXIT.
003140*----------------------------------------------------------------*
003150 2000-PROCESS-FILE-ROSTER.
003160*----------------------------------------------------------------*
003170     MOVE NLS-ROSTER-LINE TO WS-NLS-FILE-NAME.
003180     ADD 1 TO WS-FILE-COUNT.
003190     PERFORM 2100-DERIVE-FILE-PREFIX THRU 2100-EXIT.
003200     PERFORM 2200-PROCESS-NLS-FILE THRU 2200-EXIT.
003210     READ NLS-ROSTER-FILE
003220         AT END SET NLS-ROSTER-EOF TO TRUE
003230     END-READ.
003240 2000-EXIT.
003250     EXIT.
003260*----------------------------------------------------------------*
003270* NLS-INDEXING - THE FILE PREFIX IS THE TWO DIGITS JUST BEFORE
003280* THE EXTENSION (E.G. "DATA_34.TXT" GIVES "34"); IF THE NAME
003290* DOES NOT END THAT WAY WE LOG A WARNING AND USE THE WHOLE BASE
003300* NAME INSTEAD.
003310*----------------------------------------------------------------*
003320 2100-DERIVE-FILE-PREFIX.
003330*----------------------------------------------------------------*
003340     MOVE ZERO TO WS-DOT-POS.
003350     MOVE ZERO TO WS-LAST-NONBLANK.
003360     PERFORM 2110-SCAN-NAME-CHARACTER THRU 2110-EXIT
003370         VARYING WS-PFX-IDX FROM 1 BY 1 UNTIL WS-PFX-IDX > 80.
003380     PERFORM 2150-CHOOSE-PREFIX THRU 2150-EXIT.
003390 2100-EXIT.
003400     EXIT.
003410*----------------------------------------------------------------*
003420 2110-SCAN-NAME-CHARACTER.
003430*----------------------------------------------------------------*
003440     IF WS-NLS-FILE-NAME(WS-PFX-IDX:1) NOT = SPACE
003450         MOVE WS-PFX-IDX TO WS-LAST-NONBLANK
003460         IF WS-NLS-FILE-NAME(WS-PFX-IDX:1) = '.'
003470             MOVE WS-PFX-IDX TO WS-DOT-POS
003480         END-IF
003490     END-IF.
003500 2110-EXIT.
003510     EXIT.
003520*----------------------------------------------------------------*
003530 2150-CHOOSE-PREFIX.
003540*----------------------------------------------------------------*
003550     MOVE SPACES TO WS-FILE-PREFIX.
003560     MOVE 'N' TO WS-PREFIX-FOUND-SW.
003570     IF WS-DOT-POS > 2
003580         IF WS-NLS-FILE-NAME(WS-DOT-POS - 2:1) NUMERIC
003590            AND WS-NLS-FILE-NAME(WS-DOT-POS - 1:1) NUMERIC
003600             MOVE WS-NLS-FILE-NAME(WS-DOT-POS - 2:2)
003610                                       TO WS-FILE-PREFIX
003620             MOVE 'Y' TO WS-PREFIX-FOUND-SW
003630         END-IF
003640     END-IF.
003650     IF WS-PREFIX-FOUND-SW = 'N'
003660         DISPLAY 'NLSCLEAN - WARNING - NO 2-DIGIT SUFFIX ON '
003670                 'FILE: ' WS-NLS-FILE-NAME(1:WS-LAST-NONBLANK)
003680         IF WS-DOT-POS > 1
003690             MOVE WS-NLS-FILE-NAME(1:WS-DOT-POS - 1)
003700                                       TO WS-FILE-PREFIX
003710         ELSE
003720             MOVE WS-NLS-FILE-NAME(1:WS-LAST-NONBLANK)
003730                                       TO WS-FILE-PREFIX
003740         END-IF
003750     END-IF.
003760 2150-EXIT.
003770     EXIT.
003780*----------------------------------------------------------------*
003790 2200-PROCESS-NLS-FILE.
003800*----------------------------------------------------------------*
003810     DISPLAY 'Processing: ' WS-NLS-FILE-NAME(1:WS-LAST-NONBLANK).
003820     MOVE ZERO TO WS-ROW-NUMBER.
003830     OPEN INPUT NLS-INPUT-FILE.
003840     IF NOT NLS-INPUT-OK
003850         DISPLAY 'NLSCLEAN - ERROR OPENING NLS FILE: '
003860                 WS-NLS-FILE-NAME(1:WS-LAST-NONBLANK)
003870     ELSE
003880         MOVE 'N' TO NLS-INPUT-EOF-SW
003890         READ NLS-INPUT-FILE
003900             AT END SET NLS-INPUT-EOF TO TRUE
003910         END-READ
003920         PERFORM 2220-PROCESS-ONE-RECORD THRU 2220-EXIT
003930             UNTIL NLS-INPUT-EOF
003940         CLOSE NLS-INPUT-FILE
003950     END-IF.
003960 2200-EXIT.
003970     EXIT.
003980*----------------------------------------------------------------*
003990 2220-PROCESS-ONE-RECORD.
004000*----------------------------------------------------------------*
004010     PERFORM 2225-SPLIT-INPUT-LINE THRU 2225-EXIT.
004020     PERFORM 2300-COLUMNISE-RECORD THRU 2300-EXIT.
004030     PERFORM 2400-BUILD-RECORD-ID THRU 2400-EXIT.
004040     PERFORM 2500-CLEAN-TITLE THRU 2500-EXIT.
004050     PERFORM 2600-CLEAN-DATE THRU 2600-EXIT.
004060     PERFORM 2700-APPEND-TO-AGGREGATE THRU 2700-EXIT.
004070     ADD 1 TO WS-ROW-NUMBER.
004080     READ NLS-INPUT-FILE
004090         AT END SET NLS-INPUT-EOF TO TRUE
004100     END-READ.
004110 2220-EXIT.
004120     EXIT.
004130*----------------------------------------------------------------*
004140* FIFTEEN TAB-SEPARATED FIELDS PER LINE; ANY FIELDS PAST THE
004150* FIFTEENTH (STRAY TRAILING TABS) ARE DISCARDED BY SIMPLY NOT
004160* NAMING A RECEIVING FIELD FOR THEM.
004170*----------------------------------------------------------------*
004180 2225-SPLIT-INPUT-LINE.
004190*----------------------------------------------------------------*
004200     UNSTRING NLS-INPUT-LINE DELIMITED BY X'09'
004210         INTO NRR-TITLE-LBL,   NRR-CREATOR-LBL,  NRR-TYPE-LBL,
004220              NRR-PUBLISHER-LBL, NRR-DATE-LBL,   NRR-LANGUAGE-LBL,
004230              NRR-FORMAT-LBL,   NRR-RELATION-LBL, NRR-RIGHTS-LBL,
004240              NRR-IDENTIFIER-LBL, NRR-DESCRIPTION-LBL,
004250              NRR-SUBJECT-LBL, NRR-COVERAGE-LBL,
004260              NRR-CONTRIBUTOR-LBL, NRR-SOURCE-LBL.
004270 2225-EXIT.
004280     EXIT.
004290*----------------------------------------------------------------*
004300* NLS-COLUMNISE - EACH OF THE 15 FIELDS ARRIVES AS "LABEL:
004310* VALUE"; WE DROP EVERYTHING UP TO AND INCLUDING THE FIRST
004320* COLON AND KEEP THE REST, COLONS AND ALL (A SHELF MARK OR URL
004330* VALUE MAY CARRY ITS OWN COLONS).
004340*----------------------------------------------------------------*
004350 2300-COLUMNISE-RECORD.
004360*----------------------------------------------------------------*
004370     MOVE NRR-TITLE-LBL TO WS-STRIP-IN.
004380     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004390     MOVE WS-STRIP-OUT TO NCR-TITLE.
004400     MOVE NRR-CREATOR-LBL TO WS-STRIP-IN.
004410     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004420     MOVE WS-STRIP-OUT TO NCR-CREATOR.
004430     MOVE NRR-TYPE-LBL TO WS-STRIP-IN.
004440     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004450     MOVE WS-STRIP-OUT TO NCR-TYPE.
004460     MOVE NRR-PUBLISHER-LBL TO WS-STRIP-IN.
004470     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004480     MOVE WS-STRIP-OUT TO NCR-PUBLISHER.
004490     MOVE NRR-DATE-LBL TO WS-STRIP-IN.
004500     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004510     MOVE WS-STRIP-OUT TO NCR-DATE.
004520     MOVE NRR-LANGUAGE-LBL TO WS-STRIP-IN.
004530     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004540     MOVE WS-STRIP-OUT TO NCR-LANGUAGE.
004550     MOVE NRR-FORMAT-LBL TO WS-STRIP-IN.
004560     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004570     MOVE WS-STRIP-OUT TO NCR-FORMAT.
004580     MOVE NRR-RELATION-LBL TO WS-STRIP-IN.
004590     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004600     MOVE WS-STRIP-OUT TO NCR-RELATION.
004610     MOVE NRR-RIGHTS-LBL TO WS-STRIP-IN.
004620     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004630     MOVE WS-STRIP-OUT TO NCR-RIGHTS.
004640     MOVE NRR-IDENTIFIER-LBL TO WS-STRIP-IN.
004650     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004660     MOVE WS-STRIP-OUT TO NCR-IDENTIFIER.
004670     MOVE NRR-DESCRIPTION-LBL TO WS-STRIP-IN.
004680     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004690     MOVE WS-STRIP-OUT TO NCR-DESCRIPTION.
004700     MOVE NRR-SUBJECT-LBL TO WS-STRIP-IN.
004710     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004720     MOVE WS-STRIP-OUT TO NCR-SUBJECT.
004730     MOVE NRR-COVERAGE-LBL TO WS-STRIP-IN.
004740     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004750     MOVE WS-STRIP-OUT TO NCR-COVERAGE.
004760     MOVE NRR-CONTRIBUTOR-LBL TO WS-STRIP-IN.
004770     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004780     MOVE WS-STRIP-OUT TO NCR-CONTRIBUTOR.
004790     MOVE NRR-SOURCE-LBL TO WS-STRIP-IN.
004800     PERFORM 2305-STRIP-LABEL THRU 2305-EXIT.
004810     MOVE WS-STRIP-OUT TO NCR-SOURCE.
004820 2300-EXIT.
004830     EXIT.
004840*----------------------------------------------------------------*
004850 2305-STRIP-LABEL.
004860*----------------------------------------------------------------*
004870     MOVE SPACES TO WS-STRIP-OUT.
004880     MOVE ZERO TO WS-COLON-POS.
004890     PERFORM 2306-FIND-COLON THRU 2306-EXIT
004900         VARYING WS-STRIP-IDX FROM 1 BY 1
004910         UNTIL WS-STRIP-IDX > 140 OR WS-COLON-POS > ZERO.
004920     IF WS-COLON-POS > ZERO AND WS-COLON-POS < 140
004930         MOVE WS-STRIP-IN(WS-COLON-POS + 1:140 - WS-COLON-POS)
004940                                       TO WS-STRIP-OUT
004950     ELSE
004960         MOVE WS-STRIP-IN TO WS-STRIP-OUT
004970     END-IF.
004980 2305-EXIT.
004990     EXIT.
005000*----------------------------------------------------------------*
005010 2306-FIND-COLON.
005020*----------------------------------------------------------------*
005030     IF WS-STRIP-IN(WS-STRIP-IDX:1) = ':'
005040         MOVE WS-STRIP-IDX TO WS-COLON-POS
005050     END-IF.
005060 2306-EXIT.
005070     EXIT.
005080*----------------------------------------------------------------*
005090* NLS-INDEXING - THE RECORD ID IS "<PREFIX>:<ROW-NUMBER>", ROW
005100* NUMBER BEING THE 0-BASED POSITION OF THE RECORD IN ITS FILE.
005110*----------------------------------------------------------------*
005120 2400-BUILD-RECORD-ID.
005130*----------------------------------------------------------------*
005140     MOVE WS-ROW-NUMBER TO WS-ROW-EDIT.
005150     STRING WS-FILE-PREFIX   DELIMITED BY SPACE
005160            ':'              DELIMITED BY SIZE
005170            WS-ROW-EDIT      DELIMITED BY SIZE
005180         INTO NCR-RECORD-ID.
005190 2400-EXIT.
005200     EXIT.
005210*----------------------------------------------------------------*
005220 2500-CLEAN-TITLE.
005230*----------------------------------------------------------------*
005240     MOVE NCR-TITLE TO TTL-TITLE-IN.
005250     CALL 'NLSTITLE' USING TTL-TITLE-IN, TTL-CLEAN-TITLE-OUT.
005260     MOVE TTL-CLEAN-TITLE-OUT TO NCR-CLEAN-TITLE.
005270 2500-EXIT.
005280     EXIT.
005290*----------------------------------------------------------------*
005300* NLS-DATE-CLEAN - SCANS NCR-DATE LEFT TO RIGHT.  AT EACH
005310* POSITION WE TRY A CIRCA MATCH, THEN A QUESTION-DATE MATCH,
005320* THEN A BARE 4-DIGIT MATCH, IN THAT PRIORITY ORDER; A MATCH
005330* MOVES THE SCAN PAST THE WHOLE MATCH, A MISS MOVES IT ON ONE
005340* CHARACTER.
005350*----------------------------------------------------------------*
005360 2600-CLEAN-DATE.
005370*----------------------------------------------------------------*
005380     MOVE NCR-DATE TO WS-DATE-SCAN-FIELD.
005390     MOVE 'N' TO WS-QUESTION-DATE-SW.
005400     MOVE 'N' TO WS-CIRCA-DATE-SW.
005410     MOVE 'N' TO WS-MIN-UQ-DATE-SW.
005420     MOVE 'N' TO WS-MAX-UQ-DATE-SW.
005430     MOVE 1 TO WS-DATE-SCAN-IDX.
005440     PERFORM 2610-SCAN-ONE-POSITION THRU 2610-EXIT
005450         UNTIL WS-DATE-SCAN-IDX > WS-DATE-SCAN-LEN.
005460     PERFORM 2680-REDUCE-CLASSIFIED-DATES THRU 2680-EXIT.
005470 2600-EXIT.
005480     EXIT.
005490*----------------------------------------------------------------*
005500 2610-SCAN-ONE-POSITION.
005510*----------------------------------------------------------------*
005520     PERFORM 2620-TRY-CIRCA-MATCH THRU 2620-EXIT.
005530     IF WS-MATCH-LEN = ZERO
005540         PERFORM 2630-TRY-QUESTION-MATCH THRU 2630-EXIT
005550     END-IF.
005560     IF WS-MATCH-LEN = ZERO
005570         PERFORM 2640-TRY-UNQUALIFIED-MATCH THRU 2640-EXIT
005580     END-IF.
005590     IF WS-MATCH-LEN = ZERO
005600         ADD 1 TO WS-DATE-SCAN-IDX
005610     ELSE
005620         ADD WS-MATCH-LEN TO WS-DATE-SCAN-IDX
005630     END-IF.
005640 2610-EXIT.
005650     EXIT.
005660*----------------------------------------------------------------*
005670 2620-TRY-CIRCA-MATCH.
005680*----------------------------------------------------------------*
005690     MOVE ZERO TO WS-MATCH-LEN.
005700     PERFORM 2621-TEST-ONE-CIRCA-MARKER THRU 2621-EXIT
005710         VARYING WS-CIRCA-NDX FROM 1 BY 1
005720         UNTIL WS-CIRCA-NDX > 4 OR WS-MATCH-LEN > ZERO.
005730 2620-EXIT.
005740     EXIT.
005750*----------------------------------------------------------------*
005760 2621-TEST-ONE-CIRCA-MARKER.
005770*----------------------------------------------------------------*
005780     MOVE WS-CIRCA-MARKER-LEN-ENTRY(WS-CIRCA-NDX)
005790                                       TO WS-MARKER-LEN.
005800     IF WS-DATE-SCAN-IDX + WS-MARKER-LEN - 1 <= WS-DATE-SCAN-LEN
005810         IF WS-DATE-SCAN-FIELD(WS-DATE-SCAN-IDX:WS-MARKER-LEN) =
005820            WS-CIRCA-MARKER-ENTRY(WS-CIRCA-NDX)(1:WS-MARKER-LEN)
005830             PERFORM 2625-TEST-YEAR-AFTER-MARKER THRU 2625-EXIT
005840         END-IF
005850     END-IF.
005860 2621-EXIT.
005870     EXIT.
005880*----------------------------------------------------------------*
005890 2625-TEST-YEAR-AFTER-MARKER.
005900*----------------------------------------------------------------*
005910     COMPUTE WS-AFTER-IDX = WS-DATE-SCAN-IDX + WS-MARKER-LEN.
005920     MOVE ZERO TO WS-SPACE-LEN.
005930     IF WS-AFTER-IDX <= WS-DATE-SCAN-LEN
005940         IF WS-DATE-SCAN-FIELD(WS-AFTER-IDX:1) = SPACE
005950             MOVE 1 TO WS-SPACE-LEN
005960             ADD 1 TO WS-AFTER-IDX
005970         END-IF
005980     END-IF.
005990     MOVE WS-AFTER-IDX TO WS-DIGIT-TEST-IDX.
006000     PERFORM 2660-TEST-4-DIGITS-AT-IDX THRU 2660-EXIT.
006010     IF WS-DIGITS-OK
006020         MOVE WS-DATE-SCAN-FIELD(WS-AFTER-IDX:4)
006030                                       TO WS-CANDIDATE-YEAR
006040         IF WS-CIRCA-DATE-SW = 'N'
006050             MOVE WS-CANDIDATE-YEAR TO WS-CIRCA-DATE
006060             MOVE 'Y' TO WS-CIRCA-DATE-SW
006070         END-IF
006080         COMPUTE WS-MATCH-LEN =
006090             WS-MARKER-LEN + WS-SPACE-LEN + 4
006100     END-IF.
006110 2625-EXIT.
006120     EXIT.
006130*----------------------------------------------------------------*
006140 2630-TRY-QUESTION-MATCH.
006150*----------------------------------------------------------------*
006160     MOVE ZERO TO WS-MATCH-LEN.
006170     MOVE WS-DATE-SCAN-IDX TO WS-DIGIT-TEST-IDX.
006180     PERFORM 2660-TEST-4-DIGITS-AT-IDX THRU 2660-EXIT.
006190     IF WS-DIGITS-OK
006200         IF WS-DATE-SCAN-IDX + 4 <= WS-DATE-SCAN-LEN
006210             IF WS-DATE-SCAN-FIELD(WS-DATE-SCAN-IDX + 4:1) = '?'
006220                 MOVE WS-DATE-SCAN-FIELD(WS-DATE-SCAN-IDX:4)
006230                                           TO WS-CANDIDATE-YEAR
006240                 IF WS-QUESTION-DATE-SW = 'N'
006250                     MOVE WS-CANDIDATE-YEAR TO WS-QUESTION-DATE
006260                     MOVE 'Y' TO WS-QUESTION-DATE-SW
006270                 END-IF
006280                 MOVE 5 TO WS-MATCH-LEN
006290             END-IF
006300         END-IF
006310     END-IF.
006320 2630-EXIT.
006330     EXIT.
006340*----------------------------------------------------------------*
006350 2640-TRY-UNQUALIFIED-MATCH.
006360*----------------------------------------------------------------*
006370     MOVE ZERO TO WS-MATCH-LEN.
006380     MOVE WS-DATE-SCAN-IDX TO WS-DIGIT-TEST-IDX.
006390     PERFORM 2660-TEST-4-DIGITS-AT-IDX THRU 2660-EXIT.
006400     IF WS-DIGITS-OK
006410         MOVE WS-DATE-SCAN-FIELD(WS-DATE-SCAN-IDX:4)
006420                                       TO WS-CANDIDATE-YEAR
006430         IF WS-MIN-UQ-DATE-SW = 'N'
006440            OR WS-CANDIDATE-YEAR < WS-MIN-UQ-DATE
006450             MOVE WS-CANDIDATE-YEAR TO WS-MIN-UQ-DATE
006460             MOVE 'Y' TO WS-MIN-UQ-DATE-SW
006470         END-IF
006480         IF WS-MAX-UQ-DATE-SW = 'N'
006490            OR WS-CANDIDATE-YEAR > WS-MAX-UQ-DATE
006500             MOVE WS-CANDIDATE-YEAR TO WS-MAX-UQ-DATE
006510             MOVE 'Y' TO WS-MAX-UQ-DATE-SW
006520         END-IF
006530         MOVE 4 TO WS-MATCH-LEN
006540     END-IF.
006550 2640-EXIT.
006560     EXIT.
006570*----------------------------------------------------------------*
006580 2660-TEST-4-DIGITS-AT-IDX.
006590*----------------------------------------------------------------*
006600     MOVE 'Y' TO WS-DIGITS-OK-SW.
006610     IF WS-DIGIT-TEST-IDX + 3 > WS-DATE-SCAN-LEN
006620         MOVE 'N' TO WS-DIGITS-OK-SW
006630     ELSE
006640         IF WS-DATE-SCAN-FIELD(WS-DIGIT-TEST-IDX:1)     NOT NUMERIC
006650            OR WS-DATE-SCAN-FIELD(WS-DIGIT-TEST-IDX + 1:1) NOT NUMERIC
006660            OR WS-DATE-SCAN-FIELD(WS-DIGIT-TEST-IDX + 2:1) NOT NUMERIC
006670            OR WS-DATE-SCAN-FIELD(WS-DIGIT-TEST-IDX + 3:1) NOT NUMERIC
006680             MOVE 'N' TO WS-DIGITS-OK-SW
006690         END-IF
006700     END-IF.
006710 2660-EXIT.
006720     EXIT.
006730*----------------------------------------------------------------*
006740* REDUCES THE FOUR CLASSIFIED CANDIDATES (QUESTION, CIRCA,
006750* MIN-UNQUALIFIED, MAX-UNQUALIFIED) DOWN TO ONE MIN_DATE AND ONE
006760* MAX_DATE; A DATE FIELD WITH NO YEAR AT ALL LEAVES BOTH
006770* MISSING.
006780*----------------------------------------------------------------*
006790 2680-REDUCE-CLASSIFIED-DATES.
006800*----------------------------------------------------------------*
006810     MOVE 'N' TO WS-REDUCE-MIN-SW.
006820     MOVE 'N' TO WS-REDUCE-MAX-SW.
006830     IF WS-QUESTION-DATE-SW = 'Y'
006840         MOVE WS-QUESTION-DATE TO WS-CANDIDATE-VALUE
006850         PERFORM 2685-APPLY-CANDIDATE-TO-RANGE THRU 2685-EXIT
006860     END-IF.
006870     IF WS-CIRCA-DATE-SW = 'Y'
006880         MOVE WS-CIRCA-DATE TO WS-CANDIDATE-VALUE
006890         PERFORM 2685-APPLY-CANDIDATE-TO-RANGE THRU 2685-EXIT
006900     END-IF.
006910     IF WS-MIN-UQ-DATE-SW = 'Y'
006920         MOVE WS-MIN-UQ-DATE TO WS-CANDIDATE-VALUE
006930         PERFORM 2685-APPLY-CANDIDATE-TO-RANGE THRU 2685-EXIT
006940     END-IF.
006950     IF WS-MAX-UQ-DATE-SW = 'Y'
006960         MOVE WS-MAX-UQ-DATE TO WS-CANDIDATE-VALUE
006970         PERFORM 2685-APPLY-CANDIDATE-TO-RANGE THRU 2685-EXIT
006980     END-IF.
006990     IF WS-REDUCE-MIN-SW = 'Y'
007000         MOVE WS-REDUCE-MIN TO NCR-MIN-DATE
007010         SET NCR-MIN-DATE-KNOWN TO TRUE
007020     ELSE
007030         SET NCR-MIN-DATE-MISSING TO TRUE
007040     END-IF.
007050     IF WS-REDUCE-MAX-SW = 'Y'
007060         MOVE WS-REDUCE-MAX TO NCR-MAX-DATE
007070         SET NCR-MAX-DATE-KNOWN TO TRUE
007080     ELSE
007090         SET NCR-MAX-DATE-MISSING TO TRUE
007100     END-IF.
007110 2680-EXIT.
007120     EXIT.
007130*----------------------------------------------------------------*
007140 2685-APPLY-CANDIDATE-TO-RANGE.
007150*----------------------------------------------------------------*
007160     IF WS-REDUCE-MIN-SW = 'N' OR WS-CANDIDATE-VALUE < WS-REDUCE-MIN
007170         MOVE WS-CANDIDATE-VALUE TO WS-REDUCE-MIN
007180         MOVE 'Y' TO WS-REDUCE-MIN-SW
007190     END-IF.
007200     IF WS-REDUCE-MAX-SW = 'N' OR WS-CANDIDATE-VALUE > WS-REDUCE-MAX
007210         MOVE WS-CANDIDATE-VALUE TO WS-REDUCE-MAX
007220         MOVE 'Y' TO WS-REDUCE-MAX-SW
007230     END-IF.
007240 2685-EXIT.
007250     EXIT.
007260*----------------------------------------------------------------*
007270 2700-APPEND-TO-AGGREGATE.
007280*----------------------------------------------------------------*
007290     ADD 1 TO NLS-AGGREGATE-COUNT.
007300     SET NLS-AGGREGATE-NDX TO NLS-AGGREGATE-COUNT.
007310     MOVE NCR-RECORD-ID   TO TBL-RECORD-ID(NLS-AGGREGATE-NDX).
007320     MOVE NCR-TITLE       TO TBL-TITLE(NLS-AGGREGATE-NDX).
007330     MOVE NCR-CREATOR     TO TBL-CREATOR(NLS-AGGREGATE-NDX).
007340     MOVE NCR-TYPE        TO TBL-TYPE(NLS-AGGREGATE-NDX).
007350     MOVE NCR-PUBLISHER   TO TBL-PUBLISHER(NLS-AGGREGATE-NDX).
007360     MOVE NCR-DATE        TO TBL-DATE(NLS-AGGREGATE-NDX).
007370     MOVE NCR-MIN-DATE    TO TBL-MIN-DATE(NLS-AGGREGATE-NDX).
007380     MOVE NCR-MIN-DATE-SW TO TBL-MIN-DATE-SW(NLS-AGGREGATE-NDX).
007390     MOVE NCR-MAX-DATE    TO TBL-MAX-DATE(NLS-AGGREGATE-NDX).
007400     MOVE NCR-MAX-DATE-SW TO TBL-MAX-DATE-SW(NLS-AGGREGATE-NDX).
007410     MOVE NCR-LANGUAGE    TO TBL-LANGUAGE(NLS-AGGREGATE-NDX).
007420     MOVE NCR-FORMAT      TO TBL-FORMAT(NLS-AGGREGATE-NDX).
007430     MOVE NCR-RELATION    TO TBL-RELATION(NLS-AGGREGATE-NDX).
007440     MOVE NCR-RIGHTS      TO TBL-RIGHTS(NLS-AGGREGATE-NDX).
007450     MOVE NCR-IDENTIFIER  TO TBL-IDENTIFIER(NLS-AGGREGATE-NDX).
007460     MOVE NCR-DESCRIPTION TO TBL-DESCRIPTION(NLS-AGGREGATE-NDX).
007470     MOVE NCR-SUBJECT     TO TBL-SUBJECT(NLS-AGGREGATE-NDX).
007480     MOVE NCR-COVERAGE    TO TBL-COVERAGE(NLS-AGGREGATE-NDX).
007490     MOVE NCR-CONTRIBUTOR TO TBL-CONTRIBUTOR(NLS-AGGREGATE-NDX).
007500     MOVE NCR-SOURCE      TO TBL-SOURCE(NLS-AGGREGATE-NDX).
007510     MOVE NCR-CLEAN-TITLE TO TBL-CLEAN-TITLE(NLS-AGGREGATE-NDX).
007520 2700-EXIT.
007530     EXIT.
007540*----------------------------------------------------------------*
007550 3000-PRINT-TOTAL.
007560*----------------------------------------------------------------*
007570     MOVE NLS-AGGREGATE-COUNT TO WS-COUNT-EDIT.
007580     DISPLAY 'Total No. of entries: ' WS-COUNT-EDIT.
007590 3000-EXIT.
007600     EXIT.
007610*----------------------------------------------------------------*
007620* ONE ITERATION PER CONFIGURED REGISTER (CFG-REGISTER-NDX SET
007630* BY THE VARYING CLAUSE IN 0000-MAIN-PARAGRAPH).
007640*----------------------------------------------------------------*
007650 4000-PROCESS-REGISTERS.
007660*----------------------------------------------------------------*
007670     MOVE ZERO TO WS-FILTER-COUNT.
007680     PERFORM 4100-FILTER-REGISTER THRU 4100-EXIT
007690         VARYING WS-AGG-NDX FROM 1 BY 1
007700         UNTIL WS-AGG-NDX > NLS-AGGREGATE-COUNT.
007710     PERFORM 4200-PRINT-FILTER-COUNT THRU 4200-EXIT.
007720     PERFORM 4350-BUILD-EXPORT-NAME THRU 4350-EXIT.               PP-136  
007730     OPEN OUTPUT NLS-EXPORT-FILE.
007740     PERFORM 4360-WRITE-EXPORT-HEADER THRU 4360-EXIT.             PP-141  
007750     PERFORM 4300-FORMAT-EXPORT-RECORD THRU 4300-EXIT
007760         VARYING WS-FILTER-NDX FROM 1 BY 1
007770         UNTIL WS-FILTER-NDX > WS-FILTER-COUNT.
007780     CLOSE NLS-EXPORT-FILE.
007790 4000-EXIT.
007800     EXIT.
007810*----------------------------------------------------------------*
007820* NLS-DATE-FILTER, APPLIED ONE AGGREGATE RECORD AT A TIME.  THE
007830* AGGREGATE TABLE ITSELF IS NEVER CHANGED HERE - ONLY THE
007840* SUBSCRIPTS OF THE SURVIVORS ARE KEPT, SO THE NEXT REGISTER
007850* STILL SEES EVERY RECORD'S TRUE DATES.
007860*----------------------------------------------------------------*
007870 4100-FILTER-REGISTER.
007880*----------------------------------------------------------------*
007890     MOVE 'N' TO WS-KEEP-RECORD-SW.
007900     IF CFG-REGISTER-DATED(CFG-REGISTER-NDX)
007910         COMPUTE WS-MOD-YEAR = NLS-DATE-RANGE + 0.1
007920         IF TBL-MIN-DATE-SW(WS-AGG-NDX) = 'Y'
007930            AND TBL-MAX-DATE-SW(WS-AGG-NDX) = 'Y'
007940             IF (TBL-MIN-DATE(WS-AGG-NDX) - WS-MOD-YEAR) <
007950                    CFG-REGISTER-YEAR(CFG-REGISTER-NDX)
007960                AND (TBL-MAX-DATE(WS-AGG-NDX) + WS-MOD-YEAR) >
007970                    CFG-REGISTER-YEAR(CFG-REGISTER-NDX)
007980                 MOVE 'Y' TO WS-KEEP-RECORD-SW
007990             END-IF
008000         END-IF
008010     ELSE
008020         IF TBL-MIN-DATE-SW(WS-AGG-NDX) = 'N'
008030            AND TBL-MAX-DATE-SW(WS-AGG-NDX) = 'N'
008040             MOVE 'Y' TO WS-KEEP-RECORD-SW
008050         END-IF
008060     END-IF.
008070     IF WS-KEEP-RECORD-SW = 'Y'
008080         ADD 1 TO WS-FILTER-COUNT
008090         SET WS-FILTER-NDX TO WS-FILTER-COUNT
008100         MOVE WS-AGG-NDX TO WS-FILTERED-AGG-NDX(WS-FILTER-NDX)
008110     END-IF.
008120 4100-EXIT.
008130     EXIT.
008140*----------------------------------------------------------------*
008150 4200-PRINT-FILTER-COUNT.
008160*----------------------------------------------------------------*
008170     MOVE WS-FILTER-COUNT TO WS-COUNT-EDIT.
008180     DISPLAY 'No. of entries after filtering for register '
008190         CFG-REGISTER-NAME(CFG-REGISTER-NDX) ': ' WS-COUNT-EDIT.
008200 4200-EXIT.
008210     EXIT.
008220*----------------------------------------------------------------*
008230* NLS-EXPORT-FORMAT - COPIES ONE SURVIVING RECORD INTO
008240* NLS-EXPORT-RECORD, STAMPING SOURCE LIBRARY AND REGISTER NAME,
008250* FORMATTING THE DATES, AND APPLYING THE 1678 CLAMP TO THIS
008260* EXPORT COPY ONLY.
008270*----------------------------------------------------------------*
008280 4300-FORMAT-EXPORT-RECORD.
008290*----------------------------------------------------------------*
008300     SET WS-FILTER-NDX TO WS-FILTER-NDX.
008310     MOVE WS-FILTERED-AGG-NDX(WS-FILTER-NDX) TO WS-AGG-NDX.
008320     MOVE SPACES              TO NER-ID.
008330     MOVE TBL-TITLE(WS-AGG-NDX)       TO NER-TITLE.
008340     MOVE TBL-CREATOR(WS-AGG-NDX)     TO NER-CREATOR.
008350     MOVE TBL-TYPE(WS-AGG-NDX)        TO NER-TYPE.
008360     MOVE TBL-PUBLISHER(WS-AGG-NDX)   TO NER-PUBLISHER.
008370     MOVE TBL-DATE(WS-AGG-NDX)        TO NER-DATE.
008380     MOVE TBL-LANGUAGE(WS-AGG-NDX)    TO NER-LANGUAGE.
008390     MOVE TBL-FORMAT(WS-AGG-NDX)      TO NER-FORMAT.
008400     MOVE TBL-RELATION(WS-AGG-NDX)    TO NER-RELATION.
008410     MOVE TBL-RIGHTS(WS-AGG-NDX)      TO NER-RIGHTS.
008420     MOVE TBL-IDENTIFIER(WS-AGG-NDX)  TO NER-IDENTIFIER.
008430     MOVE TBL-DESCRIPTION(WS-AGG-NDX) TO NER-DESCRIPTION.
008440     MOVE TBL-SUBJECT(WS-AGG-NDX)     TO NER-SUBJECT.
008450     MOVE TBL-COVERAGE(WS-AGG-NDX)    TO NER-COVERAGE.
008460     MOVE TBL-CONTRIBUTOR(WS-AGG-NDX) TO NER-CONTRIBUTOR.
008470     MOVE TBL-SOURCE(WS-AGG-NDX)      TO NER-SOURCE.
008480     MOVE TBL-CLEAN-TITLE(WS-AGG-NDX) TO NER-CLEAN-TITLE.
008490     MOVE 'NLS' TO NER-SOURCE-LIBRARY.
008500     MOVE CFG-REGISTER-NAME(CFG-REGISTER-NDX) TO NER-REGISTER.
008510     PERFORM 4310-FORMAT-DATE-FIELDS THRU 4310-EXIT.
008520     PERFORM 4400-WRITE-EXPORT-FILE THRU 4400-EXIT.
008530 4300-EXIT.
008540     EXIT.
008550*----------------------------------------------------------------*
008560 4310-FORMAT-DATE-FIELDS.
008570*----------------------------------------------------------------*
008580     MOVE SPACES TO NER-MIN-DATE.
008590     MOVE SPACES TO NER-MAX-DATE.
008600     IF CFG-REGISTER-DATED(CFG-REGISTER-NDX)
008610         MOVE TBL-MIN-DATE(WS-AGG-NDX) TO WS-EXPORT-MIN-DATE
008620         IF WS-EXPORT-MIN-DATE < 1678                             PP-131  
008630             MOVE 1678 TO WS-EXPORT-MIN-DATE                      PP-131  
008640         END-IF
008650         MOVE TBL-MAX-DATE(WS-AGG-NDX) TO WS-EXPORT-MAX-DATE
008660         STRING WS-EXPORT-MIN-DATE '-01-01' DELIMITED BY SIZE
008670             INTO NER-MIN-DATE
008680         STRING WS-EXPORT-MAX-DATE '-01-01' DELIMITED BY SIZE
008690             INTO NER-MAX-DATE
008700     END-IF.
008710 4310-EXIT.
008720     EXIT.
008730*----------------------------------------------------------------*
008740 4350-BUILD-EXPORT-NAME.                                          PP-136  
008750*----------------------------------------------------------------*
008760     MOVE SPACES TO WS-NLS-EXPORT-NAME.
008770     STRING NLS-INPUT-FOLDER-STEM       DELIMITED BY SPACE
008780            '_'                         DELIMITED BY SIZE
008790            CFG-REGISTER-NAME(CFG-REGISTER-NDX)
008800                                         DELIMITED BY SPACE
008810            '_export.tsv'               DELIMITED BY SIZE
008820         INTO WS-NLS-EXPORT-NAME.
008830 4350-EXIT.
008840     EXIT.
008850*----------------------------------------------------------------*
008860* TSV COLUMN HEADER FOR THE REGISTER EXPORT FILE - WRITTEN ONCE   PP-141  
008870* BEFORE THE DATA ROWS SO A LOAD JOB DOES NOT HAVE TO GUESS THE   PP-141  
008880* COLUMN ORDER.                                                   PP-141  
008890*----------------------------------------------------------------*
008900 4360-WRITE-EXPORT-HEADER.                                        PP-141  
008910*----------------------------------------------------------------*
008920     MOVE SPACES TO NLS-EXPORT-LINE.
008930     STRING 'id' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
008940            'title' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
008950            'creator' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
008960            'type' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
008970            'publisher' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
008980            'date' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
008990            'min_date' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009000            'max_date' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009010            'language' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009020            'format' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009030            'relation' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009040            'rights' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009050            'identifier' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009060            'description' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009070            'subject' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009080            'coverage' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009090            'contributor' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009100            'source' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009110            'clean_title' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009120            'source_library' DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009130            'register' DELIMITED BY SIZE
009140         INTO NLS-EXPORT-LINE.
009150     WRITE NLS-EXPORT-LINE.
009160 4360-EXIT.
009170     EXIT.
009180*----------------------------------------------------------------*
009190 4400-WRITE-EXPORT-FILE.                                          PP-140  
009200*----------------------------------------------------------------*
009210     MOVE SPACES TO NLS-EXPORT-LINE.
009220     STRING NER-ID DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009230            NER-TITLE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009240            NER-CREATOR DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009250            NER-TYPE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009260            NER-PUBLISHER DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009270            NER-DATE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009280            NER-MIN-DATE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009290            NER-MAX-DATE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009300            NER-LANGUAGE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009310            NER-FORMAT DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009320            NER-RELATION DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009330            NER-RIGHTS DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009340            NER-IDENTIFIER DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009350            NER-DESCRIPTION DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009360            NER-SUBJECT DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009370            NER-COVERAGE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009380            NER-CONTRIBUTOR DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009390            NER-SOURCE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009400            NER-CLEAN-TITLE DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009410            NER-SOURCE-LIBRARY DELIMITED BY SIZE X'09' DELIMITED BY SIZE
009420            NER-REGISTER DELIMITED BY SIZE
009430         INTO NLS-EXPORT-LINE.
009440     WRITE NLS-EXPORT-LINE.
009450 4400-EXIT.
009460     EXIT.
009470*----------------------------------------------------------------*
