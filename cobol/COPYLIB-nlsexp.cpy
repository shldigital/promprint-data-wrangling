000010*----------------------------------------------------------------*
000020* COPYLIB NLSEXP
000030* NLS PER-REGISTER EXPORT RECORD - THE CLEANED RECORD RE-STAMPED
000040* WITH A SOURCE LIBRARY CODE AND REGISTER NAME FOR LOADING INTO
000050* THE PROMPRINT DATABASE.  BUILT AS AN EDIT-FORMATTED MIRROR OF
000060* NLS-CLEAN-RECORD IN COPYLIB NLSREC, THE WAY UNEMFORM MIRRORED
000070* UNEMC FOR PRINTING - HERE THE "EDITING" IS DATE-STRING
000080* FORMATTING RATHER THAN ZERO SUPPRESSION.
000090*
000100* MAINTENANCE LOG
000110* 04/09/24 RPRICE   TICKET PP-129  ORIGINAL EXPORT LAYOUT.
000120* 04/22/24 RPRICE   TICKET PP-133  MIN-DATE/MAX-DATE CARRIED AS
000130*                   TEXT SO AN UNDATED REGISTER CAN LEAVE THEM
000140*                   BLANK ON THE TSV.
000150*----------------------------------------------------------------*
000160 01  NLS-EXPORT-RECORD.
000170     05  NER-ID                  PIC X(01).
000180     05  NER-TITLE               PIC X(120).
000190     05  NER-CREATOR             PIC X(60).
000200     05  NER-TYPE                PIC X(30).
000210     05  NER-PUBLISHER           PIC X(60).
000220     05  NER-DATE                PIC X(40).
000230     05  NER-MIN-DATE            PIC X(10).
000240     05  NER-MAX-DATE            PIC X(10).
000250     05  NER-LANGUAGE            PIC X(20).
000260     05  NER-FORMAT              PIC X(30).
000270     05  NER-RELATION            PIC X(40).
000280     05  NER-RIGHTS              PIC X(40).
000290     05  NER-IDENTIFIER          PIC X(40).
000300     05  NER-DESCRIPTION         PIC X(80).
000310     05  NER-SUBJECT             PIC X(60).
000320     05  NER-COVERAGE            PIC X(40).
000330     05  NER-CONTRIBUTOR         PIC X(60).
000340     05  NER-SOURCE              PIC X(40).
000350     05  NER-CLEAN-TITLE         PIC X(120).
000360     05  NER-SOURCE-LIBRARY      PIC X(03).
000370     05  NER-REGISTER            PIC X(20).
000380     05  FILLER                  PIC X(20).
000390*----------------------------------------------------------------*
