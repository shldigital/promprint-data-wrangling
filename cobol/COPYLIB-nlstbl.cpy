000010*----------------------------------------------------------------*
000020* COPYLIB NLSTBL
000030* AGGREGATE TABLE OF CLEANED NLS RECORDS - HOLDS EVERY RECORD
000040* FROM EVERY INPUT FILE, IN FILE-THEN-ROW ORDER, SO EACH
000050* CONFIGURED REGISTER CAN BE FILTERED AGAINST THE WHOLE SET
000060* WITHOUT RE-READING THE ROSTER (SEE NLSCLEAN PARAGRAPH 4000).
000070* SAME SHAPE AS THE OLD UNEMT RECORD-TABLE - ENTRY FIELDS ARE
000080* RE-DECLARED HERE RATHER THAN COPIED, THE WAY UNEMT RE-DECLARED
000090* THE CLAIM FIELDS INSTEAD OF REDEFINING UNEMC.
000100*
000110* MAINTENANCE LOG
000120* 03/14/24 RPRICE   TICKET PP-119  ORIGINAL TABLE, SIZED FOR THE
000130*                   LARGEST NLS EXTRACT SEEN IN TEST (AROUND
000140*                   40,000 ROWS).
000150*----------------------------------------------------------------*
000160 01  NLS-AGGREGATE-COUNT     PIC S9(05) USAGE IS COMP VALUE ZERO.
000170*
000180 01  NLS-AGGREGATE-TABLE.
000190     02  TBL-NLS-CLEAN-RECORD OCCURS 1 TO 99999 TIMES
000200             DEPENDING ON NLS-AGGREGATE-COUNT
000210             INDEXED BY NLS-AGGREGATE-NDX.
000220         05  TBL-RECORD-ID           PIC X(12).
000230         05  TBL-TITLE               PIC X(120).
000240         05  TBL-CREATOR             PIC X(60).
000250         05  TBL-TYPE                PIC X(30).
000260         05  TBL-PUBLISHER           PIC X(60).
000270         05  TBL-DATE                PIC X(40).
000280         05  TBL-MIN-DATE            PIC 9(04).
000290         05  TBL-MIN-DATE-SW         PIC X(01).
000300             88  TBL-MIN-DATE-KNOWN          VALUE 'Y'.
000310         05  TBL-MAX-DATE            PIC 9(04).
000320         05  TBL-MAX-DATE-SW         PIC X(01).
000330             88  TBL-MAX-DATE-KNOWN          VALUE 'Y'.
000340         05  TBL-LANGUAGE            PIC X(20).
000350         05  TBL-FORMAT              PIC X(30).
000360         05  TBL-RELATION            PIC X(40).
000370         05  TBL-RIGHTS              PIC X(40).
000380         05  TBL-IDENTIFIER          PIC X(40).
000390         05  TBL-DESCRIPTION         PIC X(80).
000400         05  TBL-SUBJECT             PIC X(60).
000410         05  TBL-COVERAGE            PIC X(40).
000420         05  TBL-CONTRIBUTOR         PIC X(60).
000430         05  TBL-SOURCE              PIC X(40).
000440         05  TBL-CLEAN-TITLE         PIC X(120).
000441         05  FILLER                  PIC X(10).
000450*----------------------------------------------------------------*
