000010*----------------------------------------------------------------*
000020* COPYLIB TTLPARM
000030* CALL INTERFACE FOR NLSTITLE, THE SHARED TITLE-CLEANING ROUTINE.
000040* COPIED INTO THE CALLER'S WORKING-STORAGE TO BUILD THE CALL AND
000050* INTO NLSTITLE'S LINKAGE SECTION, THE SAME WAY UNEMT WAS COPIED
000060* INTO BOTH UNEM'S WORKING-STORAGE AND UNEMREAD'S LINKAGE.
000070*
000080* MAINTENANCE LOG
000090* 03/18/24 RPRICE   TICKET PP-121  ORIGINAL - SPLIT OUT OF
000100*                   NLSREC SO THE REGISTER FLOW COULD SHARE THE
000110*                   TITLE CLEANER WITHOUT COPYING THE WHOLE NLS
000120*                   RECORD LAYOUT.
000130*----------------------------------------------------------------*
000140 01  TTL-TITLE-IN                PIC X(120).
000150 01  TTL-CLEAN-TITLE-OUT         PIC X(120).
000160*----------------------------------------------------------------*
