000010*================================================================*
000020* PROGRAM NAME:    NLSTITLE
000030* ORIGINAL AUTHOR: R. PRICE
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/18/24 R. PRICE       TICKET PP-121 CREATED - TITLE SCRUB
000090*                         PULLED OUT OF NLSCLEAN SO REGCLEAN
000100*                         COULD CALL THE SAME LOGIC.
000110* 03/29/24 R. PRICE       TICKET PP-123 BRACKETED ANNOTATIONS
000120*                         ([MICROFORM] ETC.) NOW STRIPPED BEFORE
000130*                         THE WORD LIST - CATALOGUERS WERE
000140*                         LEAVING "[ILLUSTRATED]" IN THE MATCH
000150*                         KEY.
000160* 04/05/24 R. PRICE       TICKET PP-126 &AMP; NOW CONVERTED TO
000170*                         "AND" AS ONE UNIT BEFORE THE LONE &
000180*                         IS HANDLED, SO WE STOP GETTING
000190*                         "ANDAMP;" IN THE MATCH KEY.
000200*================================================================*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.  NLSTITLE.
000230 AUTHOR.        R. PRICE.
000240 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000250 DATE-WRITTEN.  03/18/24.
000260 DATE-COMPILED.
000270 SECURITY.      NON-CONFIDENTIAL.
000280*================================================================*
000290 ENVIRONMENT DIVISION.
000300*----------------------------------------------------------------*
000310 CONFIGURATION SECTION.
000320*----------------------------------------------------------------*
000330 SOURCE-COMPUTER. IBM-3096.
000340 OBJECT-COMPUTER. IBM-3096.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     CLASS WS-TITLE-CHAR-CLASS IS 'A' THRU 'Z' 'a' THRU 'z'
000380                                   '0' THRU '9'
000390     UPSI-0 ON STATUS IS WS-DEBUG-SWITCH-ON.
000400*================================================================*
000410 DATA DIVISION.
000420*----------------------------------------------------------------*
000430 WORKING-STORAGE SECTION.
000440*----------------------------------------------------------------*
000450 01  WS-WORK-TITLE                PIC X(160).
000460*     CHARACTER-TABLE VIEW OF THE WORK TITLE - KEPT FOR THE
000470*     ODD DEBUG DISPLAY OF A SINGLE CHARACTER BY SUBSCRIPT
000480*     RATHER THAN BY REFERENCE MODIFICATION.
000490 01  WS-WORK-TITLE-CHARS REDEFINES WS-WORK-TITLE.
000500     05  WS-WORK-CHAR             PIC X(01) OCCURS 160 TIMES.
000510 01  WS-COMPACT-TITLE             PIC X(160).
000520 01  WS-COMPACT-TITLE-CHARS REDEFINES WS-COMPACT-TITLE.
000530     05  WS-COMPACT-CHAR          PIC X(01) OCCURS 160 TIMES.
000540*---------------- SUBSCRIPTS AND COUNTERS -----------------------*
000550 01  WS-SUBSCRIPTS-COUNTERS.
000560     05  WS-IN-IDX                PIC S9(04) USAGE IS COMP.
000570     05  WS-TITLE-LEN             PIC S9(04) USAGE IS COMP
000580                                             VALUE 160.
000590     05  WS-OUT-LEN               PIC S9(04) USAGE IS COMP
000600                                             VALUE ZERO.
000610*---------------- SWITCHES ---------------------------------------*
000620 01  WS-SWITCHES-MISC-FIELDS.
000630     05  WS-LAST-WAS-SPACE-SW     PIC X(01) VALUE 'Y'.
000640         88  WS-LAST-WAS-SPACE            VALUE 'Y'.
000650         88  WS-LAST-WAS-NOT-SPACE        VALUE 'N'.
000660     05  WS-DEBUG-SWITCH-ON       PIC X(01) VALUE 'N'.
000670*     COMBINED VIEW OF THE TWO SWITCH BYTES FOR A ONE-SHOT
000680*     "ANY SWITCH SET" DISPLAY DURING DEBUG RUNS.
000690 01  WS-SWITCHES-COMBINED-VIEW REDEFINES WS-SWITCHES-MISC-FIELDS.
000700     05  WS-SWITCHES-COMBINED     PIC X(02).
000710*---------------- ONE-CHARACTER WORK AREA -------------------------*
000720 01  WS-ONE-CHAR                  PIC X(01).
000730*----------------------------------------------------------------*
000740 LINKAGE SECTION.
000750 COPY TTLPARM.
000760*================================================================*
000770 PROCEDURE DIVISION USING TTL-TITLE-IN, TTL-CLEAN-TITLE-OUT.
000780*----------------------------------------------------------------*
000790 0000-MAIN-ROUTINE.
000800*----------------------------------------------------------------*
000810     PERFORM 1000-REMOVE-METADATA THRU 1000-EXIT.
000820     PERFORM 2000-CLEAN-TITLE-STRING THRU 2000-EXIT.
000830     GOBACK.
000840*----------------------------------------------------------------*
000850* PARAGRAPH 1000 IMPLEMENTS remove_metadata(title) -
000860* TRANSLATABLE UNIT TITLE-CLEANING.
000870*----------------------------------------------------------------*
000880 1000-REMOVE-METADATA.
000890*----------------------------------------------------------------*
000900     MOVE SPACES TO WS-WORK-TITLE.
000910*     LEAVE ONE LEADING SPACE SO A WORD OR BRACKET SITTING AT
000920*     THE VERY FRONT OF THE TITLE STILL HAS A BOUNDARY TO MATCH
000930*     AGAINST; THE FIXED-WIDTH FIELD ALREADY GIVES US A
000940*     BOUNDARY AT THE BACK.
000950     MOVE TTL-TITLE-IN TO WS-WORK-TITLE(2:120).
000960     INSPECT WS-WORK-TITLE CONVERTING
000970         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
000980         'abcdefghijklmnopqrstuvwxyz'.
000990     PERFORM 1100-REMOVE-BRACKET-ANNOTATIONS THRU 1100-EXIT.
001000     PERFORM 1200-REMOVE-WHOLE-WORDS THRU 1200-EXIT.
001010     PERFORM 1300-REMOVE-DIGIT-RUNS THRU 1300-EXIT.
001020 1000-EXIT.
001030     EXIT.
001040*----------------------------------------------------------------*
001050 1100-REMOVE-BRACKET-ANNOTATIONS.
001060*----------------------------------------------------------------*
001070     INSPECT WS-WORK-TITLE
001080         REPLACING ALL '[microform]'  BY '           '
001090                   ALL '[illustrated]' BY '             '
001100                   ALL '[a novel]'    BY '         '
001110                   ALL '[plates]'     BY '        '.
001120 1100-EXIT.
001130     EXIT.
001140*----------------------------------------------------------------*
001150* WHOLE-WORD REMOVAL IS DONE AS " WORD " -> SPACES SO ONLY A
001160* WORD WITH A SPACE ON BOTH SIDES IS TOUCHED - "VOLUME" IS NOT
001170* DISTURBED BY THE "VOL" ENTRY BECAUSE THE CHARACTER AFTER "VOL"
001180* THERE IS "U", NOT A SPACE.
001190*----------------------------------------------------------------*
001200 1200-REMOVE-WHOLE-WORDS.
001210*----------------------------------------------------------------*
001220     INSPECT WS-WORK-TITLE
001230         REPLACING ALL ' n '        BY '   '
001240                   ALL ' ed '       BY '    '
001250                   ALL ' vols '     BY '      '
001260                   ALL ' volumes '  BY '         '
001270                   ALL ' volume '   BY '        '
001280                   ALL ' vol '      BY '     '.
001290 1200-EXIT.
001300     EXIT.
001310*----------------------------------------------------------------*
001320* A RUN OF 1-4 DIGITS IS ONE MATCH AND A RUN OF 5+ DIGITS IS A
001330* 4-DIGIT MATCH FOLLOWED BY A SEPARATE MATCH FOR WHAT IS LEFT -
001340* EITHER WAY EVERY DIGIT ENDS UP REMOVED, SO WE JUST BLANK OUT
001350* DIGITS ONE CHARACTER AT A TIME.
001360*----------------------------------------------------------------*
001370 1300-REMOVE-DIGIT-RUNS.
001380*----------------------------------------------------------------*
001390     INSPECT WS-WORK-TITLE
001400         REPLACING ALL '0' BY ' '  ALL '1' BY ' '
001410                   ALL '2' BY ' '  ALL '3' BY ' '
001420                   ALL '4' BY ' '  ALL '5' BY ' '
001430                   ALL '6' BY ' '  ALL '7' BY ' '
001440                   ALL '8' BY ' '  ALL '9' BY ' '.
001450 1300-EXIT.
001460     EXIT.
001470*----------------------------------------------------------------*
001480* PARAGRAPH 2000 IMPLEMENTS clean_title_string(title) -
001490* TRANSLATABLE UNIT TITLE-CLEANING.
001500*----------------------------------------------------------------*
001510 2000-CLEAN-TITLE-STRING.
001520*----------------------------------------------------------------*
001530     PERFORM 2100-EXPAND-AMPERSANDS THRU 2100-EXIT.
001540     PERFORM 2200-DELETE-APOSTROPHES THRU 2200-EXIT.
001550     PERFORM 2300-BLANK-PUNCTUATION THRU 2300-EXIT.
001560     PERFORM 2400-COMPACT-SPACES THRU 2400-EXIT.
001570     MOVE WS-COMPACT-TITLE TO TTL-CLEAN-TITLE-OUT.
001580     INSPECT TTL-CLEAN-TITLE-OUT CONVERTING
001590         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
001600         'abcdefghijklmnopqrstuvwxyz'.
001610 2000-EXIT.
001620     EXIT.
001630*----------------------------------------------------------------*
001640* THE 5-CHARACTER ENTITY IS EXPANDED FIRST, AS ONE UNIT, SO THE
001650* LEFTOVER LONE "&" RULE DOES NOT TURN IT INTO "ANDAMP;".
001660* INSPECT REPLACING CANNOT GROW A FIELD (1 CHARACTER OF "&"
001670* BECOMING 3 CHARACTERS OF "AND"), SO THE EXPANSION IS BUILT
001680* CHARACTER BY CHARACTER INTO A SCRATCH AREA AND COPIED BACK.
001690*----------------------------------------------------------------*
001700 2100-EXPAND-AMPERSANDS.
001710*----------------------------------------------------------------*
001720     MOVE SPACES TO WS-COMPACT-TITLE.
001730     MOVE ZERO   TO WS-OUT-LEN.
001740     MOVE 1      TO WS-IN-IDX.
001750     PERFORM 2110-COPY-OR-EXPAND-CHARACTER THRU 2110-EXIT
001760         UNTIL WS-IN-IDX > WS-TITLE-LEN.
001770     MOVE WS-COMPACT-TITLE TO WS-WORK-TITLE.
001780 2100-EXIT.
001790     EXIT.
001800*----------------------------------------------------------------*
001810 2110-COPY-OR-EXPAND-CHARACTER.
001820*----------------------------------------------------------------*
001830     IF WS-WORK-TITLE(WS-IN-IDX:1) = '&'
001840         PERFORM 2120-APPEND-AND THRU 2120-EXIT
001850         IF WS-IN-IDX + 4 <= WS-TITLE-LEN AND
001860                 WS-WORK-TITLE(WS-IN-IDX + 1:4) = 'amp;'
001870             ADD 5 TO WS-IN-IDX
001880         ELSE
001890             ADD 1 TO WS-IN-IDX
001900         END-IF
001910     ELSE
001920         IF WS-OUT-LEN < WS-TITLE-LEN
001930             ADD 1 TO WS-OUT-LEN
001940             MOVE WS-WORK-TITLE(WS-IN-IDX:1)
001950                              TO WS-COMPACT-TITLE(WS-OUT-LEN:1)
001960         END-IF
001970         ADD 1 TO WS-IN-IDX
001980     END-IF.
001990 2110-EXIT.
002000     EXIT.
002010*----------------------------------------------------------------*
002020 2120-APPEND-AND.
002030*----------------------------------------------------------------*
002040     IF WS-OUT-LEN + 3 <= WS-TITLE-LEN
002050         MOVE 'and' TO WS-COMPACT-TITLE(WS-OUT-LEN + 1:3)
002060         ADD 3 TO WS-OUT-LEN
002070     END-IF.
002080 2120-EXIT.
002090     EXIT.
002100*----------------------------------------------------------------*
002110* APOSTROPHES ARE DELETED, NOT BLANKED - "LIGHTKEEPER'S" BECOMES
002120* "LIGHTKEEPERS" WITH NO GAP.  THE FIELD IS SQUEEZED LEFT ONE
002130* CHARACTER AT A TIME; THE INDEX IS ONLY ADVANCED WHEN NO QUOTE
002140* WAS FOUND, SO A RUN OF SEVERAL QUOTES IN A ROW IS FULLY
002150* COLLAPSED RATHER THAN LEAVING EVERY OTHER ONE BEHIND.
002160*----------------------------------------------------------------*
002170 2200-DELETE-APOSTROPHES.
002180*----------------------------------------------------------------*
002190     MOVE 1 TO WS-IN-IDX.
002200     PERFORM 2210-SQUEEZE-QUOTE-CHARACTERS THRU 2210-EXIT
002210         UNTIL WS-IN-IDX > WS-TITLE-LEN.
002220 2200-EXIT.
002230     EXIT.
002240*----------------------------------------------------------------*
002250 2210-SQUEEZE-QUOTE-CHARACTERS.
002260*----------------------------------------------------------------*
002270     MOVE WS-WORK-TITLE(WS-IN-IDX:1) TO WS-ONE-CHAR.
002280     IF WS-ONE-CHAR = QUOTE OR WS-ONE-CHAR = "'"
002290                      OR WS-ONE-CHAR = '`'
002300         IF WS-IN-IDX < WS-TITLE-LEN
002310             STRING WS-WORK-TITLE(WS-IN-IDX + 1:WS-TITLE-LEN
002320                                   - WS-IN-IDX)
002330                     DELIMITED BY SIZE
002340                     SPACE DELIMITED BY SIZE
002350                 INTO WS-WORK-TITLE(WS-IN-IDX:WS-TITLE-LEN
002360                                   - WS-IN-IDX + 1)
002370         ELSE
002380             MOVE SPACE TO WS-WORK-TITLE(WS-IN-IDX:1)
002390         END-IF
002400     ELSE
002410         ADD 1 TO WS-IN-IDX
002420     END-IF.
002430 2210-EXIT.
002440     EXIT.
002450*----------------------------------------------------------------*
002460 2300-BLANK-PUNCTUATION.
002470*----------------------------------------------------------------*
002480     PERFORM 2310-BLANK-ONE-CHARACTER THRU 2310-EXIT
002490         VARYING WS-IN-IDX FROM 1 BY 1
002500         UNTIL WS-IN-IDX > WS-TITLE-LEN.
002510 2300-EXIT.
002520     EXIT.
002530*----------------------------------------------------------------*
002540 2310-BLANK-ONE-CHARACTER.
002550*----------------------------------------------------------------*
002560     IF WS-WORK-TITLE(WS-IN-IDX:1) NOT WS-TITLE-CHAR-CLASS
002570         MOVE SPACE TO WS-WORK-TITLE(WS-IN-IDX:1)
002580     END-IF.
002590 2310-EXIT.
002600     EXIT.
002610*----------------------------------------------------------------*
002620* COLLAPSES RUNS OF 2+ SPACES TO ONE AND, IN THE SAME PASS,
002630* DROPS LEADING SPACES ENTIRELY AND THE ONE TRAILING SPACE LEFT
002640* BY THE LAST RUN - THAT IS BUSINESS RULES CLEAN_TITLE_STRING
002650* STEPS 4 AND 5 TOGETHER.
002660*----------------------------------------------------------------*
002670 2400-COMPACT-SPACES.
002680*----------------------------------------------------------------*
002690     MOVE SPACES TO WS-COMPACT-TITLE.
002700     MOVE ZERO   TO WS-OUT-LEN.
002710     SET WS-LAST-WAS-SPACE TO TRUE.
002720     PERFORM 2410-COMPACT-ONE-CHARACTER THRU 2410-EXIT
002730         VARYING WS-IN-IDX FROM 1 BY 1
002740         UNTIL WS-IN-IDX > WS-TITLE-LEN.
002750     IF WS-OUT-LEN > ZERO
002760         IF WS-COMPACT-TITLE(WS-OUT-LEN:1) = SPACE
002770             SUBTRACT 1 FROM WS-OUT-LEN
002780         END-IF
002790     END-IF.
002800 2400-EXIT.
002810     EXIT.
002820*----------------------------------------------------------------*
002830 2410-COMPACT-ONE-CHARACTER.
002840*----------------------------------------------------------------*
002850     IF WS-WORK-TITLE(WS-IN-IDX:1) = SPACE
002860         IF WS-LAST-WAS-NOT-SPACE AND WS-OUT-LEN > ZERO
002870             ADD 1 TO WS-OUT-LEN
002880             MOVE SPACE TO WS-COMPACT-TITLE(WS-OUT-LEN:1)
002890         END-IF
002900         SET WS-LAST-WAS-SPACE TO TRUE
002910     ELSE
002920         ADD 1 TO WS-OUT-LEN
002930         MOVE WS-WORK-TITLE(WS-IN-IDX:1)
002940                          TO WS-COMPACT-TITLE(WS-OUT-LEN:1)
002950         SET WS-LAST-WAS-NOT-SPACE TO TRUE
002960     END-IF.
002970 2410-EXIT.
002980     EXIT.
002990*----------------------------------------------------------------*
